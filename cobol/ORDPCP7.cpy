000010*--------------------------------------------------------------*
000020*                                                              *
000030*               @BANNER_START@                                *
000040*      ORDPCP7.cpy                                            *
000050*      Order Settlement Batch Suite                           *
000060*                                                              *
000070* Element of the Order Checkout / Settlement batch subsystem  *
000080*               @BANNER_END@                                  *
000090*                                                              *
000100*--------------------------------------------------------------*
000110*
000120*    SR-RATE-PARMS
000130*
000140*    LINKAGE SECTION structure passed on the CALL from ORDP010
000150*    to the ORDP020 shipping-rate subroutine, one call per order
000160*    item with a resolvable product and seller default address.
000170*    SR-RATE-REQUEST is filled in by ORDP010; ORDP020 fills in
000180*    SR-RATE-RESPONSE and hands the same area back.  Modeled on
000190*    a commarea-style REDEFINES: one fixed area in, a different
000200*    view of the same bytes back out.
000220*
000230     05  SR-RATE-PARMS.
000240         10  SR-RATE-REQUEST.
000250             15  SR-TOTAL-WEIGHT-GRAMS   PIC S9(09)V99 COMP-3.
000260             15  SR-FROM-CITY-CODE       PIC X(10).
000270             15  SR-TO-CITY-CODE         PIC X(10).
000280         10  SR-RATE-RESPONSE REDEFINES SR-RATE-REQUEST.
000290             15  SR-SHIPPING-FEE         PIC S9(09)V99 COMP-3.
000300             15  FILLER                  PIC X(20).
000310*
