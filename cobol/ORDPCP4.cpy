000010*--------------------------------------------------------------*
000020*                                                              *
000030*               @BANNER_START@                                *
000040*      ORDPCP4.cpy                                            *
000050*      Order Settlement Batch Suite                           *
000060*                                                              *
000070* Element of the Order Checkout / Settlement batch subsystem  *
000080*               @BANNER_END@                                  *
000090*                                                              *
000100*--------------------------------------------------------------*
000110*
000120*    ORDER-ITEM-REC
000130*
000140*    One record per cart item carried through to an order by
000150*    ORDP010 (written to ORDRITEM); ORDP040 re-reads the whole
000160*    set for a given OI-ORDER-ID and re-sums OI-EXT-AMOUNT to
000170*    prove out the SUBTOTAL control total taken at checkout.
000180*
000190     05  OI-ORDER-ID                 PIC 9(09).
000200*
000210     05  OI-PRODUCT-ID               PIC 9(09).
000220*
000230     05  OI-QUANTITY                 PIC 9(05).
000240*
000250*        Unit price carried forward from the cart item.
000260*
000270     05  OI-PRICE                    PIC S9(09)V99 COMP-3.
000280*
000290*        Shipping address this item is bound for -- copied from
000300*        the checkout control record, not from the cart item.
000310*
000320     05  OI-USER-ADDRESS-ID          PIC 9(09).
000330*
000340*        Extended line amount, OI-PRICE * OI-QUANTITY.  Wide
000350*        enough (11 integer digits) that the order-level
000360*        SUBTOTAL control total cannot overflow it on ADD.
000370*
000380     05  OI-EXT-AMOUNT               PIC S9(11)V99 COMP-3.
000390*
000400     05  FILLER                      PIC X(10).
000410*
