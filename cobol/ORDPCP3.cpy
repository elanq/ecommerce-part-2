000010*--------------------------------------------------------------*
000020*                                                              *
000030*               @BANNER_START@                                *
000040*      ORDPCP3.cpy                                            *
000050*      Order Settlement Batch Suite                           *
000060*                                                              *
000070* Element of the Order Checkout / Settlement batch subsystem  *
000080*               @BANNER_END@                                  *
000090*                                                              *
000100*--------------------------------------------------------------*
000110*
000120*    USER-ADDRESS-REC
000130*
000140*    Held on ADDRMAST, an indexed file keyed by UA-USER-ADDRESS
000150*    -ID for the direct lookup ORDP010 does against the buyer's
000160*    chosen shipping address, and scanned sequentially (DYNAMIC
000170*    access, START/READ NEXT) when the caller instead needs the
000180*    seller's default address -- UA-ADDRESS-USER-ID combined
000190*    with UA-IS-DEFAULT-FLAG = 'Y' is not a file key, just a
000200*    condition tested record by record.
000210*
000220     05  UA-USER-ADDRESS-ID          PIC 9(09).
000230*
000240*        Owning user -- either the buyer (direct lookup by
000250*        UA-USER-ADDRESS-ID) or a seller (scanned lookup).
000260*
000270     05  UA-ADDRESS-USER-ID          PIC 9(09).
000280*
000290*        'Y' marks the one default address a seller ships from.
000300*
000310     05  UA-IS-DEFAULT-FLAG          PIC X(01).
000320         88  UA-IS-THE-DEFAULT       VALUE 'Y'.
000330         88  UA-IS-NOT-THE-DEFAULT   VALUE 'N'.
000340*
000350*        Zone/city code the placeholder rate table keys on.
000360*
000370     05  UA-CITY-CODE                PIC X(10).
000380*
000390     05  FILLER                      PIC X(11).
000400*
