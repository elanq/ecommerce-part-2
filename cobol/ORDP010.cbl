000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDP010.
000300 AUTHOR.        R HALVORSEN.
000310 INSTALLATION.  MERCH-DATA CENTER.
000320 DATE-WRITTEN.  MARCH 1987.
000330 DATE-COMPILED.
000340 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000350*
000360*-------------------------------------------------------------*
000370*                                                              *
000380*               @BANNER_START@                                *
000390*      ORDP010.CBL                                             *
000400*      Order Settlement Batch Suite                            *
000410*                                                              *
000420*  Element of the Order Checkout / Settlement batch subsystem  *
000430*               @BANNER_END@                                  *
000440*                                                              *
000450*-------------------------------------------------------------*
000460*
000470***************************************************************
000480*
000490*    DESCRIPTION
000500*
000510* ORDP010 IS THE CHECKOUT SETTLEMENT BATCH DRIVER.  ONE
000520* CHECKOUT-CONTROL-REC IS READ PER RUN ITERATION.  EACH CONTROL
000530* RECORD NAMES A BUYER, A SHIP-TO ADDRESS, AND A LIST OF CART
000540* ITEMS SELECTED FOR THIS CHECKOUT.  THIS PROGRAM VALIDATES THE
000550* SELECTION, BUILDS THE ORDER MASTER AND ORDER-ITEM DETAIL, ASKS
000560* ORDP020 FOR A SHIPPING FEE ON EACH ITEM, COMPUTES TAX AND THE
000570* ORDER TOTAL, ATTEMPTS TO OBTAIN A PAYMENT INVOICE, AND PURGES
000580* THE CONSUMED CART ITEMS FROM THE CART FILE.
000590*
000600* THIS IS A DIRECT BATCH REPLACEMENT FOR THE ON-LINE CHECKOUT
000610* SERVICE THAT USED TO RUN INSIDE THE ORDER SUBSYSTEM.  THE
000620* CHECKOUT-CONTROL-REC TAKES THE PLACE OF THE ON-LINE REQUEST;
000630* THERE IS NO SCREEN AND NO HTTP RESPONSE -- CONTROL TOTALS ARE
000640* DISPLAYED TO SYSOUT AT END OF RUN.
000650*
000660***************************************************************
000670*    AMENDMENT HISTORY
000680*
000690*      DATE       AUTHOR    DESCRIPTION
000700*
000710*    03/02/87     RVH       INITIAL VERSION.
000720*    03/19/87     RVH       ADDED SHIP-TO ADDRESS VALIDATION;
000730*                          REJECT RUN WHEN ADDRMAST HAS NO
000740*                          MATCHING RECORD.
000750*    07/14/87     JLK       CORRECTED SUBTOTAL ACCUMULATION --
000760*                          WAS DROPPING THE LAST ITEM ON A
000770*                          CONTROL RECORD WITH 20 ITEMS.  TS-0231.
000780*    11/02/88     RVH       CARTOUT COPY-OMIT PURGE ADDED SO THE
000790*                          CART FILE NO LONGER GROWS WITHOUT
000800*                          BOUND ACROSS RUNS.  TS-0304.
000810*    05/23/90     JLK       SHIPPING FEE MOVED OUT TO A CALLED
000820*                          SUBROUTINE (ORDP020) SO THE RATE
000830*                          TABLE CAN BE MAINTAINED WITHOUT A
000840*                          RECOMPILE OF THIS PROGRAM. TS-0388.
000850*    01/09/92     RVH       ADDED PAYMENT INVOICE REQUEST STEP.
000860*                          ORDER FORCED TO PAYMENT_FAILED WHEN
000870*                          THE INVOICE CALL RETURNS BAD-INVOICE.
000880*    06/30/93     DWS       WEIGHT NOW CARRIED IN GRAMS ON
000890*                          PRODMAST, NOT POUNDS, TO MATCH THE
000900*                          NEW OVERSEAS-SELLER CATALOG LOAD.
000910*    02/17/98     JLK       Y2K -- OR-ORDER-CCYYMMDD EXPANDED TO
000920*                          AN 8-DIGIT CENTURY/YEAR/MONTH/DAY
000930*                          FIELD.  ALL 2-DIGIT YEAR WORK FIELDS
000940*                          REMOVED FROM WORKING-STORAGE. TS-0512.
000950*    09/09/99     JLK       Y2K FOLLOW-UP -- RUN-DATE DISPLAY
000960*                          LINES NOW SHOW THE FULL CENTURY.
000965*                          TS-0518.
000970*    04/11/01     RVH       ADDED WS-TAX-RATE AS A 77-LEVEL
000980*                          CONSTANT; RATE WAS PREVIOUSLY
000990*                          HARD-CODED IN THE COMPUTE. TS-0601.
001000*
001010***************************************************************
001020*    FILES
001030*
001040*    CKOUTCTL - INPUT  - ONE CHECKOUT REQUEST PER RECORD.
001050*    CARTITMS - INPUT  - CART ITEMS SELECTED ACROSS ALL BUYERS.
001060*    CARTOUT  - OUTPUT - CARTITMS LESS THE ITEMS CONSUMED THIS
001070*                        RUN (COPY-OMIT PURGE, SEE 320-).
001080*    PRODMAST - INPUT  - RELATIVE, RRN = PRODUCT-ID.
001090*    ADDRMAST - INPUT  - INDEXED, KEY = USER-ADDRESS-ID.
001100*    ORDRITEM - OUTPUT - ONE RECORD PER LINE ITEM ON THE ORDER.
001110*    ORDRMAST - OUTPUT - INDEXED, KEY = ORDER-ID.  WRITTEN ONCE,
001120*                        REWRITTEN TWICE (TOTALS, THEN INVOICE
001130*                        OUTCOME).
001140*
001150***************************************************************
001160*    COPYBOOKS
001170*
001180*    ORDPCP1 - CART-ITEM-REC          (CARTITMS / CARTOUT)
001190*    ORDPCP2 - PRODUCT-REC            (PRODMAST)
001200*    ORDPCP3 - USER-ADDRESS-REC       (ADDRMAST)
001210*    ORDPCP4 - ORDER-ITEM-REC         (ORDRITEM)
001220*    ORDPCP5 - ORDER-REC              (ORDRMAST)
001230*    ORDPCP7 - SR-RATE-PARMS          (LINKAGE TO ORDP020)
001240*    ORDPCP8 - CHECKOUT-CONTROL-REC   (CKOUTCTL)
001250*
001260***************************************************************
001270*
001280 ENVIRONMENT DIVISION.
001290 CONFIGURATION SECTION.
001300 SPECIAL-NAMES.
001310     C01 IS TOP-OF-FORM
001320     CLASS WS-NUMERIC-CLASS IS '0' THRU '9'
001330     UPSI-0 ON STATUS IS WS-RERUN-SWITCH-ON
001340     UPSI-0 OFF STATUS IS WS-RERUN-SWITCH-OFF.
001350 INPUT-OUTPUT SECTION.
001360 FILE-CONTROL.
001370*
001380     SELECT CKOUTCTL-FILE   ASSIGN TO CKOUTCTL
001390            ACCESS IS SEQUENTIAL
001400            FILE STATUS IS WS-CKOUTCTL-STATUS.
001410*
001420     SELECT CARTITMS-FILE   ASSIGN TO CARTITMS
001430            ACCESS IS SEQUENTIAL
001440            FILE STATUS IS WS-CARTITMS-STATUS.
001450*
001460     SELECT CARTOUT-FILE    ASSIGN TO CARTOUT
001470            ACCESS IS SEQUENTIAL
001480            FILE STATUS IS WS-CARTOUT-STATUS.
001490*
001500     SELECT PRODMAST-FILE   ASSIGN TO PRODMAST
001510            ORGANIZATION IS RELATIVE
001520            ACCESS IS RANDOM
001530            RELATIVE KEY IS WS-PROD-RRN
001540            FILE STATUS IS WS-PRODMAST-STATUS.
001550*
001560     SELECT ADDRMAST-FILE   ASSIGN TO ADDRMAST
001570            ORGANIZATION IS INDEXED
001580            ACCESS IS DYNAMIC
001590            RECORD KEY IS UA-USER-ADDRESS-ID
001600            FILE STATUS IS WS-ADDRMAST-STATUS.
001610*
001620     SELECT ORDRITEM-FILE   ASSIGN TO ORDRITEM
001630            ACCESS IS SEQUENTIAL
001640            FILE STATUS IS WS-ORDRITEM-STATUS.
001650*
001660     SELECT ORDRMAST-FILE   ASSIGN TO ORDRMAST
001670            ORGANIZATION IS INDEXED
001680            ACCESS IS DYNAMIC
001690            RECORD KEY IS OR-ORDER-ID
001700            FILE STATUS IS WS-ORDRMAST-STATUS.
001710*
001720***************************************************************
001730 DATA DIVISION.
001740 FILE SECTION.
001750*
001760 FD  CKOUTCTL-FILE
001770     RECORDING MODE IS F.
001780 01  CKOUTCTL-RECORD.
001790     COPY ORDPCP8.
001800*
001810 FD  CARTITMS-FILE
001820     RECORDING MODE IS F.
001830 01  CARTITMS-RECORD.
001840     COPY ORDPCP1.
001850*
001860 FD  CARTOUT-FILE
001870     RECORDING MODE IS F.
001880 01  CARTOUT-RECORD.
001890     COPY ORDPCP1.
001900*
001910 FD  PRODMAST-FILE
001920     RECORDING MODE IS F.
001930 01  PRODMAST-RECORD.
001940     COPY ORDPCP2.
001950*
001960 FD  ADDRMAST-FILE
001970     RECORDING MODE IS F.
001980 01  ADDRMAST-RECORD.
001990     COPY ORDPCP3.
002000*
002010 FD  ORDRITEM-FILE
002020     RECORDING MODE IS F.
002030 01  ORDRITEM-RECORD.
002040     COPY ORDPCP4.
002050*
002060 FD  ORDRMAST-FILE
002070     RECORDING MODE IS F.
002080 01  ORDRMAST-RECORD.
002090     COPY ORDPCP5.
002100*
002110***************************************************************
002120 WORKING-STORAGE SECTION.
002130***************************************************************
002140*
002150*    STORE EYE-CATCHER DETAILS TO AID DUMP READING.
002160*
002170 01  WS-DEBUG-DETAILS.
002180     05  FILLER                     PIC X(32)
002190             VALUE 'ORDP010-------WORKING STORAGE  '.
002200     05  FILLER                     PIC X(08) VALUE SPACES.
002210*
002220 01  WS-FILE-STATUS-FIELDS.
002230     05  WS-CKOUTCTL-STATUS      PIC X(02) VALUE SPACES.
002240     05  WS-CARTITMS-STATUS      PIC X(02) VALUE SPACES.
002250     05  WS-CARTOUT-STATUS       PIC X(02) VALUE SPACES.
002260     05  WS-PRODMAST-STATUS      PIC X(02) VALUE SPACES.
002270     05  WS-ADDRMAST-STATUS      PIC X(02) VALUE SPACES.
002280     05  WS-ORDRITEM-STATUS      PIC X(02) VALUE SPACES.
002290     05  WS-ORDRMAST-STATUS      PIC X(02) VALUE SPACES.
002300*
002310 01  WS-SWITCHES.
002320     05  WS-CKOUTCTL-EOF         PIC X(01) VALUE 'N'.
002330         88  WS-NO-MORE-CKOUTCTL     VALUE 'Y'.
002340     05  WS-CARTITMS-EOF         PIC X(01) VALUE 'N'.
002350         88  WS-NO-MORE-CARTITMS     VALUE 'Y'.
002360     05  WS-RUN-OK-SWITCH        PIC X(01) VALUE 'Y'.
002370         88  WS-RUN-IS-OK             VALUE 'Y'.
002380         88  WS-RUN-HAS-ERRORS       VALUE 'N'.
002390     05  WS-ITEM-FOUND-SWITCH    PIC X(01) VALUE 'N'.
002400         88  WS-ITEM-WAS-FOUND       VALUE 'Y'.
002410     05  WS-RERUN-SWITCH-ON      PIC X(01) VALUE 'N'.
002420     05  WS-RERUN-SWITCH-OFF     PIC X(01) VALUE 'N'.
002430*
002440*    CONTROL AND SUBSCRIPT FIELDS.  ALL COMP PER SHOP STANDARD.
002450*
002460 01  WS-SUBSCRIPTS.
002461     05  WS-ITEM-IX              PIC S9(04) COMP VALUE +0.
002462     05  WS-PROD-RRN             PIC S9(09) COMP VALUE +0.
002463     05  WS-ORDER-ITEM-COUNT-THIS-ORDER
002464                                 PIC S9(04) COMP VALUE +0.
002465*
002466*    PRODUCT-ID CARRIED FROM 300- (WHERE THE MATCHING CART ITEM
002467*    WAS READ) THROUGH TO 400- (WHERE THE SHIPPING FEE IS
002468*    RATED) -- SUBSCRIPTED BY THE SAME WS-ITEM-IX USED TO BUILD
002469*    THE ORDER.
002470*
002471 01  WS-CART-PRODUCT-IDS.
002472     05  WS-CART-PRODUCT-ID      PIC 9(09) OCCURS 20 TIMES.
002490*
002500 01  WS-COUNTERS.
002510     05  WS-CKOUTCTL-RECS-READ   PIC S9(07) COMP VALUE +0.
002520     05  WS-ORDERS-CREATED       PIC S9(07) COMP VALUE +0.
002530     05  WS-ORDERS-REJECTED      PIC S9(07) COMP VALUE +0.
002540     05  WS-ORDER-ITEMS-WRITTEN  PIC S9(07) COMP VALUE +0.
002550     05  WS-CART-RECS-COPIED     PIC S9(07) COMP VALUE +0.
002560     05  WS-CART-RECS-PURGED     PIC S9(07) COMP VALUE +0.
002570     05  WS-INVOICE-FAILURES     PIC S9(07) COMP VALUE +0.
002580     05  WS-NEXT-ORDER-ID        PIC S9(09) COMP VALUE +0.
002581     05  WS-NEXT-ORDER-ID-X REDEFINES WS-NEXT-ORDER-ID
002582                                 PIC X(04).
002590*
002600*    ACCUMULATORS FOR THE CURRENT ORDER BEING BUILT.
002610*
002620 01  WS-ORDER-WORK-AREA.
002630     05  WS-WORK-SUBTOTAL        PIC S9(09)V99 COMP-3 VALUE +0.
002640     05  WS-WORK-SHIP-FEE        PIC S9(09)V99 COMP-3 VALUE +0.
002650     05  WS-WORK-TAX-FEE         PIC S9(09)V99 COMP-3 VALUE +0.
002660     05  WS-WORK-TOTAL-AMOUNT    PIC S9(11)V99 COMP-3 VALUE +0.
002670     05  WS-WORK-TOTAL-WEIGHT    PIC S9(09)V99 COMP-3 VALUE +0.
002680     05  WS-EXT-AMOUNT           PIC S9(11)V99 COMP-3 VALUE +0.
002681     05  WS-EXT-AMOUNT-X REDEFINES WS-EXT-AMOUNT
002682                                 PIC X(07).
002690     05  FILLER                  PIC X(10)     VALUE SPACES.
002700*
002710*    77-LEVEL CONSTANTS.
002720*
002730 77  WS-TAX-RATE                 PIC V999 COMP-3 VALUE .030.      TS-0601 
002740 77  WS-INVOICE-STUB-RESULT      PIC X(10) VALUE SPACES.
002750     88  WS-INVOICE-WAS-GOOD        VALUE 'GOOD-INV'.
002760     88  WS-INVOICE-WAS-BAD         VALUE 'BAD-INV'.
002770*
002780*    RUN-DATE / RUN-TIME, TAKEN AT PROGRAM START, USED FOR
002790*    THE ORDER-DATE STAMP AND THE START/STOP DISPLAY LINES.
002800*    (NO INTRINSIC FUNCTIONS PER SHOP STANDARD -- ACCEPT FROM
002810*    DATE/TIME ONLY.)
002820*
002830 01  WS-RUN-DATE-AND-TIME.
002840     05  WS-RUN-DATE.
002850         10  WS-RUN-CCYY         PIC 9(04).
002860         10  WS-RUN-MM           PIC 9(02).
002870         10  WS-RUN-DD           PIC 9(02).
002880     05  WS-RUN-TIME.
002890         10  WS-RUN-HH           PIC 9(02).
002900         10  WS-RUN-MN           PIC 9(02).
002910         10  WS-RUN-SS           PIC 9(02).
002920         10  WS-RUN-HS           PIC 9(02).
002930     05  WS-RUN-YY-ONLY REDEFINES WS-RUN-DATE.
002940         10  WS-RUN-CENTURY      PIC 9(02).
002950         10  WS-RUN-YY           PIC 9(02).
002960         10  FILLER              PIC 9(04).
002970*
002980*    WORK FIELDS FOR THE SHIP-TO / SELLER-DEFAULT ADDRESS SCAN.
002990*
003000 01  WS-ADDRESS-WORK.
003010     05  WS-SHIP-TO-ADDR-ID      PIC 9(09) VALUE ZERO.
003015     05  WS-SHIP-TO-CITY-CODE    PIC X(10) VALUE SPACES.
003020     05  WS-SELLER-ADDR-FOUND    PIC X(01) VALUE 'N'.
003030         88  WS-SELLER-ADDR-WAS-FOUND VALUE 'Y'.
003040     05  FILLER                  PIC X(10) VALUE SPACES.
003050*
003060*    COPY OF ORDPCP7 -- SHIPPING-RATE REQUEST/RESPONSE PASSED
003070*    ON THE CALL TO ORDP020.  LIVES IN WORKING-STORAGE HERE
003080*    (NOT LINKAGE) BECAUSE ORDP010 IS THE CALLER, NOT THE
003090*    CALLED PROGRAM.
003100*
003110 01  WS-RATE-PARMS.
003120     COPY ORDPCP7.
003130*
003140***************************************************************
003150 PROCEDURE DIVISION.
003160***************************************************************
003170*
003180 000-MAIN-CONTROL.
003190*
003200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
003210     ACCEPT WS-RUN-TIME FROM TIME.
003220     DISPLAY 'ORDP010 STARTED  ' WS-RUN-CCYY '-' WS-RUN-MM        TS-0518 
003230             '-' WS-RUN-DD '  ' WS-RUN-HH ':' WS-RUN-MN
003240             ':' WS-RUN-SS.
003250*
003260     PERFORM 900-OPEN-ALL-FILES.
003270*
003280     IF WS-RUN-IS-OK
003290         PERFORM 100-VALIDATE-CHECKOUT-REQUEST
003300             UNTIL WS-NO-MORE-CKOUTCTL
003310     END-IF.
003320*
003330     PERFORM 320-COPY-REMAINING-CART-FILE.
003340     PERFORM 905-CLOSE-ALL-FILES.
003350     PERFORM 800-DISPLAY-RUN-TOTALS.
003360*
003370     GOBACK.
003380*
003390 100-VALIDATE-CHECKOUT-REQUEST.
003400*
003410*    STEP 1 OF THE CHECKOUT FLOW -- READ ONE CHECKOUT REQUEST,
003420*    THEN LOCATE AND VALIDATE THE CART ITEMS IT NAMES.  A
003430*    CONTROL RECORD WHOSE CART-ITEM LIST IS EMPTY, OR WHOSE
003440*    SHIP-TO ADDRESS CANNOT BE FOUND, IS REJECTED AND NO ORDER
003450*    IS BUILT FOR IT.
003460*
003470     PERFORM 700-READ-CKOUTCTL-FILE.
003480*
003490     IF NOT WS-NO-MORE-CKOUTCTL
003500         ADD +1 TO WS-CKOUTCTL-RECS-READ
003510         MOVE 'Y' TO WS-RUN-OK-SWITCH
003520         IF CC-CART-ITEM-COUNT = ZERO
003530             DISPLAY 'ORDP010 REJECT - EMPTY CART FOR USER '
003540                     CC-USER-ID
003550             ADD +1 TO WS-ORDERS-REJECTED
003560         ELSE
003570             PERFORM 110-GET-SHIP-TO-ADDRESS
003580             IF WS-RUN-IS-OK
003590                 PERFORM 200-CREATE-NEW-ORDER
003600                 PERFORM 300-BUILD-ORDER-ITEMS
003610                 IF WS-ORDER-ITEMS-WRITTEN > ZERO
003620                    OR WS-ORDER-ITEM-COUNT-THIS-ORDER > ZERO
003630                     PERFORM 400-CALC-SHIPPING-FEES
003640                     PERFORM 500-CALC-TAX-AND-TOTAL
003650                     PERFORM 600-REQUEST-PAYMENT-INVOICE
003660                     ADD +1 TO WS-ORDERS-CREATED
003670                 END-IF
003680             ELSE
003690                 DISPLAY 'ORDP010 REJECT - NO ADDRESS '
003700                         WS-SHIP-TO-ADDR-ID ' FOR USER '
003710                         CC-USER-ID
003720                 ADD +1 TO WS-ORDERS-REJECTED
003730             END-IF
003740         END-IF
003750     END-IF.
003760*
003770 110-GET-SHIP-TO-ADDRESS.
003780*
003790*    STEP 2 -- READ THE BUYER'S CHOSEN SHIPPING ADDRESS BY KEY.
003800*    IF IT IS NOT ON FILE THE WHOLE CHECKOUT REQUEST IS REJECTED.
003810*
003820     MOVE 'Y' TO WS-RUN-OK-SWITCH.
003830     MOVE CC-SHIP-TO-ADDRESS-ID TO WS-SHIP-TO-ADDR-ID
003840                                    UA-USER-ADDRESS-ID.
003850     READ ADDRMAST-FILE
003860         KEY IS UA-USER-ADDRESS-ID
003870         INVALID KEY
003880             MOVE 'N' TO WS-RUN-OK-SWITCH.
003881     IF WS-RUN-IS-OK
003882*
003883*        SAVE THE CITY CODE NOW -- 400- REUSES THIS SAME FD
003884*        FOR THE SELLER-DEFAULT SCAN AND WILL OVERWRITE
003885*        UA-CITY-CODE BEFORE THIS ORDER'S SHIPPING FEES ARE
003886*        CALCULATED.
003887*
003888         MOVE UA-CITY-CODE TO WS-SHIP-TO-CITY-CODE
003889     END-IF.
003890*
003900 200-CREATE-NEW-ORDER.
003910*
003920*    STEP 3 -- ASSIGN THE NEXT ORDER-ID AND WRITE THE ORDER
003930*    MASTER RECORD IN PENDING STATUS WITH ALL MONEY FIELDS ZERO.
003940*    THE CONTROL TOTALS ARE FILLED IN LATER BY 500-.
003950*
003960     ADD +1 TO WS-NEXT-ORDER-ID.
003970     MOVE WS-NEXT-ORDER-ID       TO OR-ORDER-ID.
003980     MOVE CC-USER-ID             TO OR-USER-ID.
003990     SET OR-STATUS-PENDING       TO TRUE.
004000     MOVE WS-RUN-CCYY            TO OR-ORDER-CCYY.                TS-0512 
004010     MOVE WS-RUN-MM              TO OR-ORDER-MM.
004020     MOVE WS-RUN-DD              TO OR-ORDER-DD.
004030     MOVE WS-RUN-HH              TO OR-ORDER-HHMMSS(1:2).
004040     MOVE WS-RUN-MN              TO OR-ORDER-HHMMSS(3:2).
004050     MOVE WS-RUN-SS              TO OR-ORDER-HHMMSS(5:2).
004060     MOVE ZERO                   TO OR-SUBTOTAL
004070                                    OR-SHIPPING-FEE
004080                                    OR-TAX-FEE
004090                                    OR-TOTAL-AMOUNT
004100                                    WS-WORK-SUBTOTAL
004110                                    WS-WORK-SHIP-FEE
004120                                    WS-WORK-TAX-FEE
004130                                    WS-WORK-TOTAL-AMOUNT
004140                                    WS-WORK-TOTAL-WEIGHT.
004150     MOVE SPACES                 TO OR-XENDIT-INVOICE-ID
004160                                    OR-XENDIT-PAYMENT-STATUS
004170                                    OR-PAYMENT-METHOD.
004180     MOVE ZERO TO WS-ORDER-ITEM-COUNT-THIS-ORDER.
004190     WRITE ORDRMAST-RECORD
004200         INVALID KEY
004210             DISPLAY 'ORDP010 ERROR - DUP ORDER-ID ON WRITE '
004220                     OR-ORDER-ID.
004230*
004240 300-BUILD-ORDER-ITEMS.
004250*
004260*    STEP 4/5/6 -- FOR EACH CART-ITEM-ID ON THE CONTROL RECORD,
004270*    LOCATE THE MATCHING CART-ITEM AND TURN IT INTO AN
004280*    ORDER-ITEM-REC.  SUBTOTAL IS ACCUMULATED AS EACH ITEM IS
004290*    WRITTEN (SEE 310-).  ITEMS NOT FOUND ON CARTITMS ARE
004300*    SKIPPED AND LOGGED -- THEY CANNOT BE CHARGED FOR.
004310*
004320     PERFORM 305-BUILD-ONE-ITEM VARYING WS-ITEM-IX FROM 1 BY 1
004330         UNTIL WS-ITEM-IX > CC-CART-ITEM-COUNT.
004340*
004350 305-BUILD-ONE-ITEM.
004360     PERFORM 700-READ-CART-FILE
004370         UNTIL WS-NO-MORE-CARTITMS
004380            OR WS-ITEM-WAS-FOUND.
004390     IF WS-ITEM-WAS-FOUND
004400         PERFORM 310-WRITE-ONE-ORDER-ITEM
004410     ELSE
004420         DISPLAY 'ORDP010 WARNING - CART ITEM NOT FOUND '
004425                 CC-CART-ITEM-ID(WS-ITEM-IX)
004430     END-IF.
004440*
004450 310-WRITE-ONE-ORDER-ITEM.
004460*
004470*    EXT-AMOUNT = PRICE * QUANTITY, EXACT (NO ROUNDING).  THE
004480*    RUNNING SUBTOTAL FOR THE ORDER IS ALSO KEPT HERE SO IT IS
004490*    READY FOR 500- WITHOUT A SECOND PASS OVER ORDRITEM.
004500*
004510     MOVE OR-ORDER-ID            TO OI-ORDER-ID.
004520     MOVE CI-PRODUCT-ID          TO OI-PRODUCT-ID.
004530     MOVE CI-QUANTITY            TO OI-QUANTITY.
004540     MOVE CI-UNIT-PRICE          TO OI-PRICE.
004550     MOVE WS-SHIP-TO-ADDR-ID     TO OI-USER-ADDRESS-ID.
004560     COMPUTE OI-EXT-AMOUNT = CI-UNIT-PRICE * CI-QUANTITY.
004570     MOVE OI-EXT-AMOUNT          TO WS-EXT-AMOUNT.
004580     ADD WS-EXT-AMOUNT           TO WS-WORK-SUBTOTAL.             TS-0231 
004590     WRITE ORDRITEM-RECORD.
004600     ADD +1 TO WS-ORDER-ITEMS-WRITTEN.
004610     ADD +1 TO WS-ORDER-ITEM-COUNT-THIS-ORDER.
004620     MOVE OI-PRODUCT-ID          TO
004630             WS-CART-PRODUCT-ID(WS-ORDER-ITEM-COUNT-THIS-ORDER).
004640*
004650*    STEP 5 -- THE CART ITEM JUST CONSUMED IS ALREADY OMITTED
004660*    FROM CARTOUT AS A SIDE EFFECT OF THE MATCH TEST IN
004670*    700-READ-CART-FILE (SEE THAT PARAGRAPH); THERE IS NO
004680*    SEPARATE DELETE STEP TO PERFORM HERE.
004690*
004800 320-COPY-REMAINING-CART-FILE.
004810*
004820*    END-OF-RUN SWEEP -- ANY CARTITMS RECORDS NOT REACHED BY A
004830*    CONTROL RECORD THIS RUN (UNSELECTED CART ITEMS) ARE STILL
004840*    COPIED FORWARD TO CARTOUT SO THEY SURVIVE FOR A LATER RUN.
004850*
004860     PERFORM 700-READ-CART-FILE UNTIL WS-NO-MORE-CARTITMS.
004870*
004880 400-CALC-SHIPPING-FEES.
004890*
004900*    STEP 7 -- ONE CALL TO ORDP020 PER ORDER ITEM.  THE ITEM'S
004910*    PRODUCT RECORD SUPPLIES THE WEIGHT AND THE SELLER'S
004920*    DEFAULT ADDRESS; THE ORDER'S SHIP-TO ADDRESS SUPPLIES THE
004930*    DESTINATION CITY.  PER-ITEM FEES ARE SUMMED INTO THE
004940*    ORDER'S SHIPPING-FEE CONTROL TOTAL.
004950*
004960     PERFORM 410-RATE-ONE-ITEM VARYING WS-ITEM-IX FROM 1 BY 1
004970         UNTIL WS-ITEM-IX > WS-ORDER-ITEM-COUNT-THIS-ORDER.
004980*
004990 410-RATE-ONE-ITEM.
005000*
005010*    LOOK UP THE PRODUCT (RELATIVE READ BY RRN = PRODUCT-ID),
005020*    THEN THE SELLER'S DEFAULT ADDRESS (SEQUENTIAL SCAN OF
005030*    ADDRMAST -- NOT A KEYED LOOKUP, SEE ORDPCP3).  IF EITHER
005040*    IS MISSING THE ITEM SHIPS AT ZERO FEE AND A WARNING IS
005050*    LOGGED; THIS SHOP DOES NOT REJECT A WHOLE ORDER FOR A BAD
005060*    PRODUCT REFERENCE AT THIS STAGE.
005070*
005080     MOVE WS-CART-PRODUCT-ID(WS-ITEM-IX) TO WS-PROD-RRN.
005090     READ PRODMAST-FILE
005100         INVALID KEY
005110             MOVE 'N' TO WS-ITEM-FOUND-SWITCH.
005120*
005130     IF WS-PRODMAST-STATUS = '00'
005140         MOVE PR-WEIGHT-GRAMS TO SR-TOTAL-WEIGHT-GRAMS
005150         PERFORM 420-FIND-SELLER-DEFAULT-ADDR
005160         IF WS-SELLER-ADDR-WAS-FOUND
005170             MOVE UA-CITY-CODE TO SR-FROM-CITY-CODE
005180             MOVE WS-SHIP-TO-CITY-CODE TO SR-TO-CITY-CODE
005190             CALL 'ORDP020' USING WS-RATE-PARMS                   TS-0388 
005200             ADD SR-SHIPPING-FEE TO WS-WORK-SHIP-FEE
005210         ELSE
005220             DISPLAY 'ORDP010 WARNING - NO SELLER ADDRESS '
005230                     'FOR PRODUCT ' PR-PRODUCT-ID
005240         END-IF
005250     ELSE
005260         DISPLAY 'ORDP010 WARNING - PRODUCT NOT ON FILE '
005270                 WS-PROD-RRN
005280     END-IF.
005290*
005300 420-FIND-SELLER-DEFAULT-ADDR.
005310*
005320*    SEQUENTIAL SCAN OF ADDRMAST FOR ADDRESS-USER-ID = SELLER
005330*    AND IS-DEFAULT-FLAG = 'Y'.  ACCESS IS DYNAMIC SO THIS SCAN
005340*    AND THE KEYED READ IN 110- SHARE THE SAME FD.
005350*
005360     MOVE 'N' TO WS-SELLER-ADDR-FOUND.
005370     MOVE PR-SELLER-USER-ID TO UA-USER-ADDRESS-ID.
005380     START ADDRMAST-FILE KEY IS NOT LESS THAN UA-USER-ADDRESS-ID
005390         INVALID KEY
005400             CONTINUE.
005410     IF WS-ADDRMAST-STATUS = '00'
005420         PERFORM 425-SCAN-ADDRMAST-FOR-DEFAULT
005430             UNTIL WS-SELLER-ADDR-WAS-FOUND
005440                OR WS-ADDRMAST-STATUS NOT = '00'
005450     END-IF.
005460*
005470 425-SCAN-ADDRMAST-FOR-DEFAULT.
005480     READ ADDRMAST-FILE NEXT RECORD.
005490     IF WS-ADDRMAST-STATUS = '00'
005500         IF UA-ADDRESS-USER-ID NOT = PR-SELLER-USER-ID
005510             MOVE '10' TO WS-ADDRMAST-STATUS
005520         ELSE
005530             IF UA-IS-THE-DEFAULT
005540                 MOVE 'Y' TO WS-SELLER-ADDR-FOUND
005550             END-IF
005560         END-IF
005570     END-IF.
005580*
005590 500-CALC-TAX-AND-TOTAL.
005600*
005610*    STEPS 8/9/10 -- TAX-FEE = SUBTOTAL * TAX-RATE, ROUNDED.
005620*    TOTAL-AMOUNT = SUBTOTAL + SHIPPING-FEE + TAX-FEE.  ORDER
005630*    MASTER IS REWRITTEN WITH THE COMPLETED CONTROL TOTALS.
005640*
005650     COMPUTE WS-WORK-TAX-FEE ROUNDED =
005660             WS-WORK-SUBTOTAL * WS-TAX-RATE.                      TS-0601 
005670     COMPUTE WS-WORK-TOTAL-AMOUNT =
005680             WS-WORK-SUBTOTAL + WS-WORK-SHIP-FEE
005690             + WS-WORK-TAX-FEE.
005700     MOVE WS-WORK-SUBTOTAL       TO OR-SUBTOTAL.
005710     MOVE WS-WORK-SHIP-FEE       TO OR-SHIPPING-FEE.
005720     MOVE WS-WORK-TAX-FEE        TO OR-TAX-FEE.
005730     MOVE WS-WORK-TOTAL-AMOUNT   TO OR-TOTAL-AMOUNT.
005740     REWRITE ORDRMAST-RECORD
005750         INVALID KEY
005760             DISPLAY 'ORDP010 ERROR - REWRITE (TOTALS) FAILED '
005770                     OR-ORDER-ID.
005780*
005790 600-REQUEST-PAYMENT-INVOICE.
005800*
005810*    STEP 11 -- OUTBOUND CALL TO THE PAYMENT GATEWAY IS OUT OF
005820*    SCOPE FOR THIS BATCH SUITE (SEE DESIGN NOTES); THIS SHOP
005830*    SUBSTITUTES A STUB THAT ALWAYS RETURNS GOOD-INV EXCEPT
005840*    WHEN THE ORDER TOTAL IS ZERO, WHICH THE STUB TREATS AS A
005850*    MALFORMED INVOICE REQUEST.  A BAD RESULT FORCES THE ORDER
005860*    TO PAYMENT_FAILED BEFORE THE FINAL REWRITE.
005870*
005880     PERFORM 610-INVOICE-STUB.
005890     IF WS-INVOICE-WAS-GOOD
005900         MOVE 'PENDING'          TO OR-XENDIT-PAYMENT-STATUS
005910         STRING 'INV-' OR-ORDER-ID DELIMITED BY SIZE
005920             INTO OR-XENDIT-INVOICE-ID
005930     ELSE
005940         SET OR-STATUS-PAYMENT-FAILED TO TRUE
005950         MOVE SPACES             TO OR-XENDIT-INVOICE-ID
005960         MOVE 'FAILED'           TO OR-XENDIT-PAYMENT-STATUS
005970         ADD +1 TO WS-INVOICE-FAILURES
005980     END-IF.
005990     REWRITE ORDRMAST-RECORD
006000         INVALID KEY
006010             DISPLAY 'ORDP010 ERROR - REWRITE (INVOICE) FAILED '
006020                     OR-ORDER-ID.
006030*
006040 610-INVOICE-STUB.
006050     IF OR-TOTAL-AMOUNT > ZERO
006060         SET WS-INVOICE-WAS-GOOD TO TRUE
006070     ELSE
006080         SET WS-INVOICE-WAS-BAD TO TRUE
006090     END-IF.
006100*
006110 700-READ-CKOUTCTL-FILE.
006120     READ CKOUTCTL-FILE
006130         AT END MOVE 'Y' TO WS-CKOUTCTL-EOF.
006140     EVALUATE WS-CKOUTCTL-STATUS
006150         WHEN '00'
006160             CONTINUE
006170         WHEN '10'
006180             MOVE 'Y' TO WS-CKOUTCTL-EOF
006190         WHEN OTHER
006200             DISPLAY 'ORDP010 ERROR ON CKOUTCTL READ. RC = '
006210                     WS-CKOUTCTL-STATUS
006220             MOVE 'Y' TO WS-CKOUTCTL-EOF
006230     END-EVALUATE.
006240*
006250 700-READ-CART-FILE.
006260*
006270*    READS CARTITMS FORWARD, COPYING EACH RECORD SEEN TO
006280*    CARTOUT AS IT GOES (SO THE COPY-OMIT PURGE NEEDS NO SEPARATE
006290*    PASS), AND STOPS WHEN THE CURRENT CART-ITEM-ID MATCHES THE
006300*    ONE 300- IS LOOKING FOR -- THAT RECORD IS *NOT* COPIED
006310*    FORWARD, WHICH IS THE "DELETE".
006320*
006330     MOVE 'N' TO WS-ITEM-FOUND-SWITCH.
006340     READ CARTITMS-FILE
006350         AT END MOVE 'Y' TO WS-CARTITMS-EOF.
006360     EVALUATE WS-CARTITMS-STATUS
006370         WHEN '00'
006380             IF CI-CART-ITEM-ID = CC-CART-ITEM-ID(WS-ITEM-IX)
006390                 MOVE 'Y' TO WS-ITEM-FOUND-SWITCH
006400                 ADD +1 TO WS-CART-RECS-PURGED
006410             ELSE
006420                 MOVE CARTITMS-RECORD TO CARTOUT-RECORD
006430                 WRITE CARTOUT-RECORD                             TS-0304 
006440                 ADD +1 TO WS-CART-RECS-COPIED
006450             END-IF
006460         WHEN '10'
006470             MOVE 'Y' TO WS-CARTITMS-EOF
006480         WHEN OTHER
006490             DISPLAY 'ORDP010 ERROR ON CARTITMS READ. RC = '
006500                     WS-CARTITMS-STATUS
006510             MOVE 'Y' TO WS-CARTITMS-EOF
006520     END-EVALUATE.
006530*
006540 800-DISPLAY-RUN-TOTALS.
006550*
006560*    STEP 12 -- THIS SHOP DOES NOT PRODUCE A FORMATTED CHECKOUT
006570*    REPORT; RUN CONTROL TOTALS GO TO SYSOUT ONLY.
006580*
006590     DISPLAY 'ORDP010 CONTROL TOTALS ----------------------'.
006600     DISPLAY '  CHECKOUT REQUESTS READ  . . . '
006601             WS-CKOUTCTL-RECS-READ.
006610     DISPLAY '  ORDERS CREATED . . . . . . . . '
006611             WS-ORDERS-CREATED.
006620     DISPLAY '  ORDERS REJECTED  . . . . . . . '
006621             WS-ORDERS-REJECTED.
006630     DISPLAY '  ORDER ITEMS WRITTEN  . . . . . '
006631             WS-ORDER-ITEMS-WRITTEN.
006640     DISPLAY '  CART ITEMS PURGED  . . . . . . '
006641             WS-CART-RECS-PURGED.
006650     DISPLAY '  CART ITEMS COPIED FORWARD  . . '
006651             WS-CART-RECS-COPIED.
006660     DISPLAY '  INVOICE FAILURES  . . . . . . '
006661             WS-INVOICE-FAILURES.
006670     DISPLAY 'ORDP010 ENDED    ' WS-RUN-CCYY '-' WS-RUN-MM
006680             '-' WS-RUN-DD.
006690*
006700 900-OPEN-ALL-FILES.
006710     MOVE 'Y' TO WS-RUN-OK-SWITCH.
006720     OPEN INPUT  CKOUTCTL-FILE
006730          INPUT  CARTITMS-FILE
006740          OUTPUT CARTOUT-FILE
006750          INPUT  PRODMAST-FILE
006760          INPUT  ADDRMAST-FILE
006770          OUTPUT ORDRITEM-FILE
006780          I-O    ORDRMAST-FILE.
006790     IF WS-CKOUTCTL-STATUS NOT = '00'
006800         DISPLAY 'ORDP010 ERROR OPENING CKOUTCTL. RC = '
006810                 WS-CKOUTCTL-STATUS
006820         MOVE 'N' TO WS-RUN-OK-SWITCH
006830     END-IF.
006840     IF WS-CARTITMS-STATUS NOT = '00'
006850         DISPLAY 'ORDP010 ERROR OPENING CARTITMS. RC = '
006860                 WS-CARTITMS-STATUS
006870         MOVE 'N' TO WS-RUN-OK-SWITCH
006880     END-IF.
006890     IF WS-ORDRMAST-STATUS NOT = '00'
006900         DISPLAY 'ORDP010 ERROR OPENING ORDRMAST. RC = '
006910                 WS-ORDRMAST-STATUS
006920         MOVE 'N' TO WS-RUN-OK-SWITCH
006930     END-IF.
006940*
006950 905-CLOSE-ALL-FILES.
006960     CLOSE CKOUTCTL-FILE
006970           CARTITMS-FILE
006980           CARTOUT-FILE
006990           PRODMAST-FILE
007000           ADDRMAST-FILE
007010           ORDRITEM-FILE
007020           ORDRMAST-FILE.
007030*
007040* END OF PROGRAM ORDP010
