000010*--------------------------------------------------------------*
000020*                                                              *
000030*               @BANNER_START@                                *
000040*      ORDPCP5.cpy                                            *
000050*      Order Settlement Batch Suite                           *
000060*                                                              *
000070* Element of the Order Checkout / Settlement batch subsystem  *
000080*               @BANNER_END@                                  *
000090*                                                              *
000100*--------------------------------------------------------------*
000110*
000120*    ORDER-REC  -- the order master.
000130*
000140*    Held on ORDRMAST, an indexed file keyed by OR-ORDER-ID.
000150*    ORDP010 WRITEs the record when a checkout run starts (all
000160*    money fields zero, OR-STATUS = PENDING) and REWRITEs it
000170*    twice more before the run ends -- once with the computed
000180*    totals, once with the outcome of the payment-invoice
000190*    attempt.  ORDP030 REWRITEs it again on every status-
000200*    lifecycle transaction against this order.
000210*
000220     05  OR-ORDER-ID                 PIC 9(09).
000230*
000240*        Purchasing user -- carried on the order for reporting;
000250*        no address arithmetic is keyed off it.
000260*
000270     05  OR-USER-ID                  PIC 9(09).
000280*
000290*        Order lifecycle status.  See the 88-levels below for
000300*        the four values this field is ever set to; ORDP030's
000310*        C-UPDATE-ORDER-STATUS paragraph can in principle store
000320*        any value an administrative caller supplies, so this
000330*        field is not itself restricted to the four conditions.
000340*
000350     05  OR-STATUS                   PIC X(15).
000360         88  OR-STATUS-PENDING          VALUE 'PENDING'.
000370         88  OR-STATUS-PAID             VALUE 'PAID'.
000380         88  OR-STATUS-CANCELLED        VALUE 'CANCELLED'.
000390         88  OR-STATUS-PAYMENT-FAILED   VALUE 'PAYMENT_FAILED'.
000400*
000410*        Date/time the order was created, set once at checkout
000420*        and never touched again.
000430*
000440     05  OR-ORDER-DATE.
000450         10  OR-ORDER-CCYYMMDD       PIC 9(08).
000460         10  OR-ORDER-HHMMSS         PIC 9(06).
000470*
000480*        OR-ORDER-CCYYMMDD broken out into century/year/month/
000490*        day for the run-total DISPLAY lines in ORDP010 -- kept
000500*        as an alternate view rather than a second set of moves.
000510*
000520     05  OR-ORDER-CCYYMMDD-PARTS REDEFINES OR-ORDER-DATE.
000530         10  OR-ORDER-CCYY           PIC 9(04).
000540         10  OR-ORDER-MM             PIC 9(02).
000550         10  OR-ORDER-DD             PIC 9(02).
000560         10  FILLER                  PIC 9(06).
000570*
000580*        Control totals.  All four are set by ORDP010's charge
000590*        calculation, one field per accumulator -- see paragraphs
000600*        310, 400 and 500.
000610*
000620     05  OR-SUBTOTAL                 PIC S9(09)V99 COMP-3.
000630     05  OR-SHIPPING-FEE             PIC S9(09)V99 COMP-3.
000640     05  OR-TAX-FEE                  PIC S9(09)V99 COMP-3.
000650     05  OR-TOTAL-AMOUNT             PIC S9(11)V99 COMP-3.
000660*
000670*        Payment-gateway correlation fields.  Blank until the
000680*        invoice-creation step (ORDP010 paragraph 600) or the
000690*        first payment notification (ORDP030 paragraph D)
000700*        populates them.
000710*
000720     05  OR-XENDIT-INVOICE-ID        PIC X(40).
000730     05  OR-XENDIT-PAYMENT-STATUS    PIC X(20).
000740*
000750*        Payment method last reported by a gateway notification.
000760*        Set from an inbound payment-gateway notification whenever
000770*        the notification carries a non-blank method; there is
000780*        nowhere else on the master to put it.
000800*
000810     05  OR-PAYMENT-METHOD           PIC X(30).
000820*
000830     05  FILLER                      PIC X(20).
000840*
