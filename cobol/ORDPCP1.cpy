000010*--------------------------------------------------------------*
000020*                                                              *
000030*               @BANNER_START@                                *
000040*      ORDPCP1.cpy                                            *
000050*      Order Settlement Batch Suite                           *
000060*                                                              *
000070* Element of the Order Checkout / Settlement batch subsystem  *
000080*               @BANNER_END@                                  *
000090*                                                              *
000100*--------------------------------------------------------------*
000110*
000120*    CART-ITEM-REC
000130*
000140*    One record per item a shopper selected into the cart at
000150*    the time the checkout run was requested.  Consumed by
000160*    ORDP010 and, once turned into an order item, is removed
000170*    from the cart by the copy-omit purge described in
000180*    paragraph 320-PURGE-CART-FILE of ORDP010 (the file has no
000190*    key, so "delete" means "do not copy forward").
000200*
000210     05  CI-CART-ITEM-ID             PIC 9(09).
000220*
000230*        Product the shopper put in the cart.
000240*
000250     05  CI-PRODUCT-ID               PIC 9(09).
000260*
000270*        Quantity selected -- whole units only.
000280*
000290     05  CI-QUANTITY                 PIC 9(05).
000300*
000310*        Unit price frozen at the moment the item was added to
000320*        the cart (may differ from the seller's current price).
000330*
000340     05  CI-UNIT-PRICE               PIC S9(09)V99 COMP-3.
000350*
000360     05  FILLER                      PIC X(10).
000370*
