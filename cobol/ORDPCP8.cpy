000010*--------------------------------------------------------------*
000020*                                                              *
000030*               @BANNER_START@                                *
000040*      ORDPCP8.cpy                                            *
000050*      Order Settlement Batch Suite                           *
000060*                                                              *
000070* Element of the Order Checkout / Settlement batch subsystem  *
000080*               @BANNER_END@                                  *
000090*                                                              *
000100*--------------------------------------------------------------*
000110*
000120*    CHECKOUT-CONTROL-REC  and  TOTAL-REQUEST-REC
000130*
000140*    A batch run has no live on-line request to read a cart-item
000150*    list and a shipping-address id from, so ORDP010 reads one
000160*    CHECKOUT-CONTROL-REC per checkout to be settled; it stands in
000170*    for the request that a customer's checkout would have handed
000180*    in on line.  TOTAL-REQUEST-REC serves the same purpose for
000190*    ORDP040's order-total inquiry runs.
000200*
000210     05  CC-USER-ID                  PIC 9(09).
000220*
000230     05  CC-SHIP-TO-ADDRESS-ID       PIC 9(09).
000240*
000250*        How many of the CC-CART-ITEM-ID slots below are in use.
000260*
000270     05  CC-CART-ITEM-COUNT          PIC 9(03) COMP-3.
000280*
000290*        The selected cart-item ids making up this checkout.
000300*        20 is this shop's working ceiling on items per checkout
000310*        run; a control record needing more is split across two
000320*        runs against the same shipping address.
000330*
000340     05  CC-CART-ITEM-ID             PIC 9(09) OCCURS 20 TIMES.
000350*
000360     05  FILLER                      PIC X(09).
000370*
000380*--------------------------------------------------------------*
000390*
000400     05  TR-ORDER-ID                 PIC 9(09).
000410     05  FILLER                      PIC X(20).
000420*
