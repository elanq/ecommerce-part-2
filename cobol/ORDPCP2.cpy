000010*--------------------------------------------------------------*
000020*                                                              *
000030*               @BANNER_START@                                *
000040*      ORDPCP2.cpy                                            *
000050*      Order Settlement Batch Suite                           *
000060*                                                              *
000070* Element of the Order Checkout / Settlement batch subsystem  *
000080*               @BANNER_END@                                  *
000090*                                                              *
000100*--------------------------------------------------------------*
000110*
000120*    PRODUCT-REC
000130*
000140*    Held on PRODMAST, a RELATIVE file whose relative record
000150*    number equals PR-PRODUCT-ID -- ORDP010 sets WS-PROD-RRN
000160*    from the order item's product id and READs the slot
000170*    directly instead of scanning the whole master.
000180*
000190     05  PR-PRODUCT-ID               PIC 9(09).
000200*
000210*        User id of the seller who lists this product; used to
000220*        find the seller's default ship-from address.
000230*
000240     05  PR-SELLER-USER-ID           PIC 9(09).
000250*
000260*        Product weight in grams, two decimal places, used to
000270*        build TOTAL-WEIGHT-GRAMS for the shipping-rate lookup.
000280*
000290     05  PR-WEIGHT-GRAMS             PIC S9(07)V99 COMP-3.
000300*
000310     05  FILLER                      PIC X(12).
000320*
