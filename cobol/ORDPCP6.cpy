000010*--------------------------------------------------------------*
000020*                                                              *
000030*               @BANNER_START@                                *
000040*      ORDPCP6.cpy                                            *
000050*      Order Settlement Batch Suite                           *
000060*                                                              *
000070* Element of the Order Checkout / Settlement batch subsystem  *
000080*               @BANNER_END@                                  *
000090*                                                              *
000100*--------------------------------------------------------------*
000110*
000120*    PAYMENT-NOTIFICATION-REC  and  STATUS-TRANS
000130*
000140*    Both records are read by ORDP030.  PAYMENT-NOTIFICATION-REC
000150*    is the gateway's inbound status message; STATUS-TRANS is
000160*    the control card that tells ORDP030 which kind of status-
000170*    lifecycle work a given run record represents -- the same
000180*    control-transaction idea used by CKOUTCTL and the TOTAL-
000190*    REQUEST-REC control cards elsewhere in this suite.
000200*
000210     05  PN-NOTIFICATION-ID          PIC X(40).
000220     05  PN-NOTIF-STATUS             PIC X(20).
000230     05  PN-PAYMENT-METHOD           PIC X(30).
000240     05  FILLER                      PIC X(10).
000250*
000260*--------------------------------------------------------------*
000270*
000280     05  ST-TRAN-CODE                PIC X(08).
000290         88  ST-TRAN-IS-CANCEL       VALUE 'CANCEL  '.
000300         88  ST-TRAN-IS-UPDATE       VALUE 'UPDATE  '.
000310         88  ST-TRAN-IS-PAYNOTE      VALUE 'PAYNOTE '.
000320*
000330*        Order the CANCEL/UPDATE transaction applies to.  Not
000340*        used for PAYNOTE -- that transaction instead carries a
000350*        PAYMENT-NOTIFICATION-REC and finds its own order by
000360*        matching invoice id.
000370*
000380     05  ST-ORDER-ID                 PIC 9(09).
000390*
000400*        New status value for an UPDATE transaction only.
000410*
000420     05  ST-NEW-STATUS               PIC X(15).
000430*
000440     05  FILLER                      PIC X(18).
000450*
