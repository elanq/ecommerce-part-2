000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDP040.
000300 AUTHOR.        R HALVORSEN.
000310 INSTALLATION.  MERCH-DATA CENTER.
000320 DATE-WRITTEN.  APRIL 1987.
000330 DATE-COMPILED.
000340 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000350*
000360*-------------------------------------------------------------*
000370*                                                              *
000380*               @BANNER_START@                                *
000390*      ORDP040.CBL                                             *
000400*      Order Settlement Batch Suite                            *
000410*                                                              *
000420*  Element of the Order Checkout / Settlement batch subsystem  *
000430*               @BANNER_END@                                  *
000440*                                                              *
000450*-------------------------------------------------------------*
000460*
000470***************************************************************
000480*
000490*    DESCRIPTION
000500*
000510* ORDP040 IS THE ORDER-TOTAL INQUIRY BATCH DRIVER.  ONE
000520* TOTAL-REQUEST-REC IS READ PER RUN ITERATION, NAMING AN
000530* ORDER-ID.  ALL ORDER-ITEM-RECS ON ORDRITEM FOR THAT ORDER-ID
000540* ARE READ AND THEIR EXT-AMOUNT FIELDS SUMMED, AND THE RESULT
000550* IS DISPLAYED.  THIS IS A PROVE-OUT TOOL -- IT RE-DERIVES THE
000560* SUBTOTAL THAT ORDP010 ALREADY WROTE ON THE ORDER MASTER, FROM
000570* THE DETAIL RECORDS, SO THE TWO CAN BE COMPARED.
000580*
000590***************************************************************
000600*    AMENDMENT HISTORY
000610*
000620*      DATE         AUTHOR          DESCRIPTION
000630*
000640*    04/06/87     RVH             INITIAL VERSION.
000650*    07/14/87     JLK             CORRECTED SUBTOTAL ACCUMULATION
000660*                                TO MATCH THE ORDP010 FIX FOR
000670*                                TS-0231 ON THE SAME DATE.
000680*    02/17/98     RVH             Y2K SWEEP -- NO DATE FIELDS
000690*                                MAINTAINED BY THIS PROGRAM, NO
000700*                                CHANGE REQUIRED. TS-0512.
000710*    06/11/99     JLK             ORDRITEM IS NOW READ FORWARD
000720*                                ONLY ONCE PER PROGRAM RUN, NOT
000730*                                RE-OPENED PER REQUEST -- REQUEST
000740*                                RECORDS MUST BE SORTED BY
000750*                                ORDER-ID ASCENDING. TS-0521.
000760*
000770***************************************************************
000780*    FILES
000790*
000800*    TOTLREQ  - INPUT - ONE ORDER-ID PER RECORD, ASCENDING.
000810*    ORDRITEM - INPUT - ONE RECORD PER ORDER LINE ITEM,
000820*                       ASCENDING BY ORDER-ID (ORDP010'S WRITE
000830*                       ORDER); READ FORWARD ONLY ONCE.
000840*
000850***************************************************************
000860*    COPYBOOKS
000870*
000880*    ORDPCP4 - ORDER-ITEM-REC        (ORDRITEM)
000890*    ORDPCP8 - TOTAL-REQUEST-REC     (TOTLREQ)
000900*
000910***************************************************************
000920*
000930 ENVIRONMENT DIVISION.
000940 CONFIGURATION SECTION.
000950 SPECIAL-NAMES.
000960     C01 IS TOP-OF-FORM
000970     CLASS WS-NUMERIC-CLASS IS '0' THRU '9'
000980     UPSI-0 ON STATUS IS WS-RERUN-SWITCH-ON
000990     UPSI-0 OFF STATUS IS WS-RERUN-SWITCH-OFF.
001000 INPUT-OUTPUT SECTION.
001010 FILE-CONTROL.
001020*
001030     SELECT TOTLREQ-FILE    ASSIGN TO TOTLREQ
001040            ACCESS IS SEQUENTIAL
001050            FILE STATUS IS WS-TOTLREQ-STATUS.
001060*
001070     SELECT ORDRITEM-FILE   ASSIGN TO ORDRITEM
001080            ACCESS IS SEQUENTIAL
001090            FILE STATUS IS WS-ORDRITEM-STATUS.
001100*
001110***************************************************************
001120 DATA DIVISION.
001130 FILE SECTION.
001140*
001150 FD  TOTLREQ-FILE
001160     RECORDING MODE IS F.
001170 01  TOTLREQ-RECORD.
001180     COPY ORDPCP8.
001190*
001200 FD  ORDRITEM-FILE
001210     RECORDING MODE IS F.
001220 01  ORDRITEM-RECORD.
001230     COPY ORDPCP4.
001240*
001250***************************************************************
001260 WORKING-STORAGE SECTION.
001270***************************************************************
001280*
001290 01  WS-DEBUG-DETAILS.
001300     05  FILLER                     PIC X(32)
001310             VALUE 'ORDP040-------WORKING STORAGE  '.
001320     05  FILLER                     PIC X(08) VALUE SPACES.
001330*
001340 01  WS-FILE-STATUS-FIELDS.
001350     05  WS-TOTLREQ-STATUS       PIC X(02) VALUE SPACES.
001360     05  WS-ORDRITEM-STATUS      PIC X(02) VALUE SPACES.
001370*
001380 01  WS-SWITCHES.
001390     05  WS-TOTLREQ-EOF          PIC X(01) VALUE 'N'.
001400         88  WS-NO-MORE-TOTLREQ      VALUE 'Y'.
001410     05  WS-ORDRITEM-EOF         PIC X(01) VALUE 'N'.
001420         88  WS-NO-MORE-ORDRITEM     VALUE 'Y'.
001430     05  WS-RUN-OK-SWITCH        PIC X(01) VALUE 'Y'.
001440         88  WS-RUN-IS-OK            VALUE 'Y'.
001450     05  WS-RERUN-SWITCH-ON      PIC X(01) VALUE 'N'.
001460     05  WS-RERUN-SWITCH-OFF     PIC X(01) VALUE 'N'.
001470*
001480 01  WS-COUNTERS.
001490     05  WS-TOTLREQ-RECS-READ    PIC S9(07) COMP VALUE +0.
001491*
001492*        HEX VIEW OF THE REQUEST COUNTER FOR A DUMP LOOK, THE
001493*        SAME OVERLAY TRICK USED ON WS-CALLS-THIS-RUN IN ORDP020.
001494*
001495     05  WS-TOTLREQ-RECS-READ-X REDEFINES WS-TOTLREQ-RECS-READ
001496                             PIC X(04).
001500     05  WS-ORDRITEM-RECS-READ   PIC S9(07) COMP VALUE +0.
001510     05  WS-ORDERS-WITH-NO-ITEMS PIC S9(07) COMP VALUE +0.
001520     05  WS-ITEMS-THIS-ORDER     PIC S9(05) COMP VALUE +0.
001530*
001540*    ORDER-ID THE CURRENT ORDRITEM-RECORD BELONGS TO, HELD
001550*    ACROSS TOTLREQ RECORDS SINCE THE ITEM FILE IS ONLY READ
001560*    FORWARD ONCE (SEE 700-READ-ORDER-ITEM-FILE).
001570*
001580 01  WS-HELD-ITEM-AREA.
001590     05  WS-HELD-ORDER-ID        PIC 9(09) VALUE ZERO.
001600     05  WS-HELD-EXT-AMOUNT      PIC S9(11)V99 COMP-3 VALUE +0.
001610*
001620 01  WS-TOTAL-WORK-AREA.
001630     05  WS-COMPUTED-SUBTOTAL    PIC S9(11)V99 COMP-3 VALUE +0.
001640     05  WS-COMPUTED-SUBTOTAL-D REDEFINES WS-COMPUTED-SUBTOTAL
001650                             PIC S9(11)V99.
001660     05  FILLER                  PIC X(10) VALUE SPACES.
001670*
001680*    DISPLAY-STYLE VIEW OF THE REQUESTED ORDER-ID, LAID OVER
001690*    TR-ORDER-ID IN WORKING-STORAGE RATHER THAN THE FD RECORD SO
001700*    THE VALUE SURVIVES INTO 800- AFTER THE NEXT TOTLREQ READ.
001710*
001720 01  WS-REQUESTED-ORDER.
001730     05  WS-REQUESTED-ORDER-ID   PIC 9(09) VALUE ZERO.
001740 01  WS-REQUESTED-ORDER-X REDEFINES WS-REQUESTED-ORDER.
001750     05  WS-REQUESTED-ORDER-ID-X PIC X(09).
001760*
001770***************************************************************
001780 PROCEDURE DIVISION.
001790***************************************************************
001800*
001810 000-MAIN.
001820     PERFORM 900-OPEN-ALL-FILES.
001830     IF WS-RUN-IS-OK
001840         PERFORM 700-READ-ORDER-ITEM-FILE.
001850         PERFORM 100-PROCESS-TOTAL-REQUESTS
001860             UNTIL WS-NO-MORE-TOTLREQ
001870     END-IF.
001880     PERFORM 905-CLOSE-ALL-FILES.
001890     PERFORM 800-DISPLAY-RUN-TOTALS.
001900     GOBACK.
001910*
001920 100-PROCESS-TOTAL-REQUESTS.
001930*
001940*    ONE TOTLREQ RECORD NAMES ONE ORDER-ID TO BE TOTALLED.
001950*    REQUEST RECORDS AND ORDRITEM MUST BOTH BE IN ASCENDING
001960*    ORDER-ID ORDER (SEE THE 06/11/99 CHANGE-LOG ENTRY) SO THE
001970*    SAME FORWARD PASS OVER ORDRITEM CAN SERVICE EVERY REQUEST.
001980*
001990     PERFORM 710-READ-TOTLREQ-FILE.
002000     IF NOT WS-NO-MORE-TOTLREQ
002010         ADD +1 TO WS-TOTLREQ-RECS-READ
002020         MOVE TR-ORDER-ID TO WS-REQUESTED-ORDER-ID
002030         MOVE ZERO TO WS-COMPUTED-SUBTOTAL
002040         MOVE ZERO TO WS-ITEMS-THIS-ORDER
002050         PERFORM 110-SUM-ITEMS-FOR-THIS-ORDER
002060             UNTIL WS-NO-MORE-ORDRITEM                            TS-0521 
002070                OR WS-HELD-ORDER-ID > WS-REQUESTED-ORDER-ID
002080         IF WS-ITEMS-THIS-ORDER = ZERO
002090             ADD +1 TO WS-ORDERS-WITH-NO-ITEMS
002100         END-IF
002110         PERFORM 800-DISPLAY-ONE-ORDER-TOTAL
002120     END-IF.
002130*
002140 110-SUM-ITEMS-FOR-THIS-ORDER.
002150     IF WS-HELD-ORDER-ID = WS-REQUESTED-ORDER-ID
002160         ADD WS-HELD-EXT-AMOUNT TO WS-COMPUTED-SUBTOTAL           TS-0231 
002170         ADD +1 TO WS-ITEMS-THIS-ORDER
002180     END-IF.
002190     PERFORM 700-READ-ORDER-ITEM-FILE.
002200*
002210 700-READ-ORDER-ITEM-FILE.
002220*
002230*    STEP: SUM ORDER-ITEM-RECS BY ORDER-ID -- THIS PARAGRAPH
002240*    PRIMES AND ADVANCES THE ONE FORWARD PASS OVER ORDRITEM.
002250*    ONCE END OF FILE IS REACHED, WS-HELD-ORDER-ID IS FORCED
002260*    HIGH SO NO FURTHER REQUEST CAN MATCH IT.
002270*
002280     READ ORDRITEM-FILE
002290         AT END MOVE 'Y' TO WS-ORDRITEM-EOF.
002300     EVALUATE WS-ORDRITEM-STATUS
002310         WHEN '00'
002320             ADD +1 TO WS-ORDRITEM-RECS-READ
002330             MOVE OI-ORDER-ID     TO WS-HELD-ORDER-ID
002340             MOVE OI-EXT-AMOUNT   TO WS-HELD-EXT-AMOUNT
002350         WHEN '10'
002360             MOVE 'Y' TO WS-ORDRITEM-EOF
002370             MOVE 999999999 TO WS-HELD-ORDER-ID
002380         WHEN OTHER
002390             DISPLAY 'ORDP040 ERROR ON ORDRITEM READ. RC = '
002400                     WS-ORDRITEM-STATUS
002410             MOVE 'Y' TO WS-ORDRITEM-EOF
002420             MOVE 999999999 TO WS-HELD-ORDER-ID
002430     END-EVALUATE.
002440*
002450 710-READ-TOTLREQ-FILE.
002460     READ TOTLREQ-FILE
002470         AT END MOVE 'Y' TO WS-TOTLREQ-EOF.
002480     EVALUATE WS-TOTLREQ-STATUS
002490         WHEN '00'
002500             CONTINUE
002510         WHEN '10'
002520             MOVE 'Y' TO WS-TOTLREQ-EOF
002530         WHEN OTHER
002540             DISPLAY 'ORDP040 ERROR ON TOTLREQ READ. RC = '
002550                     WS-TOTLREQ-STATUS
002560             MOVE 'Y' TO WS-TOTLREQ-EOF
002570     END-EVALUATE.
002580*
002590 800-DISPLAY-ONE-ORDER-TOTAL.
002600*
002610*    NO FORMATTED REPORT FOR THIS RUN -- CONTROL TOTALS ARE
002620*    DISPLAY ONLY, PER SHOP CONVENTION FOR THIS CLASS OF
002621*    LOOKUP JOB.
002630*
002640     DISPLAY 'ORDP040 ORDER ' WS-REQUESTED-ORDER-ID-X
002650             ' ITEMS ' WS-ITEMS-THIS-ORDER
002660             ' SUBTOTAL ' WS-COMPUTED-SUBTOTAL-D.
002670*
002680 800-DISPLAY-RUN-TOTALS.
002690     DISPLAY 'ORDP040 CONTROL TOTALS ----------------------'.
002700     DISPLAY '  TOTAL REQUESTS READ  . . . . . '
002701             WS-TOTLREQ-RECS-READ.
002710     DISPLAY '  ORDER ITEMS READ . . . . . . . '
002711             WS-ORDRITEM-RECS-READ.
002720     DISPLAY '  REQUESTS WITH NO ITEMS FOUND . '
002730             WS-ORDERS-WITH-NO-ITEMS.
002740*
002750 900-OPEN-ALL-FILES.
002760     MOVE 'Y' TO WS-RUN-OK-SWITCH.
002770     OPEN INPUT TOTLREQ-FILE
002780          INPUT ORDRITEM-FILE.
002790     IF WS-TOTLREQ-STATUS NOT = '00'
002800         DISPLAY 'ORDP040 ERROR OPENING TOTLREQ. RC = '
002810                 WS-TOTLREQ-STATUS
002820         MOVE 'N' TO WS-RUN-OK-SWITCH
002830     END-IF.
002840     IF WS-ORDRITEM-STATUS NOT = '00'
002850         DISPLAY 'ORDP040 ERROR OPENING ORDRITEM. RC = '
002860                 WS-ORDRITEM-STATUS
002870         MOVE 'N' TO WS-RUN-OK-SWITCH
002880     END-IF.
002890*
002900 905-CLOSE-ALL-FILES.
002910     CLOSE TOTLREQ-FILE
002920           ORDRITEM-FILE.
002930*
002940* END OF PROGRAM ORDP040
