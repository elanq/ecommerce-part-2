000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDP030.
000300 AUTHOR.        D M FENWICK.
000310 INSTALLATION.  MERCH-DATA CENTER.
000320 DATE-WRITTEN.  SEPTEMBER 1991.
000330 DATE-COMPILED.
000340 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000350*
000360*-------------------------------------------------------------*
000370*                                                              *
000380*               @BANNER_START@                                *
000390*      ORDP030.CBL                                             *
000400*      Order Settlement Batch Suite                            *
000410*                                                              *
000420*  Element of the Order Checkout / Settlement batch subsystem  *
000430*               @BANNER_END@                                  *
000440*                                                              *
000450*-------------------------------------------------------------*
000460*
000470***************************************************************
000480*
000490*    DESCRIPTION
000500*
000510* THIS PROGRAM PROVIDES THE ORDER-STATUS MAINTENANCE FUNCTIONS OF
000520* THE ORDER SETTLEMENT BATCH SUITE: CANCEL AN ORDER, APPLY AN
000530* ADMINISTRATIVE STATUS UPDATE, AND APPLY AN INCOMING PAYMENT
000540* NOTIFICATION.  IT IS DRIVEN BY A CONTROL FILE OF STATUS-
000550* TRANSACTIONS (STATCTL), ONE OF WHICH MAY ITSELF POINT AT A
000560* SECOND FILE OF GATEWAY NOTIFICATIONS (PAYNOTIF).
000570*
000580* THIS IS THE BATCH REPLACEMENT FOR THE ON-LINE ORDER-STATUS
000590* ENDPOINTS.  EACH STATCTL RECORD TAKES THE PLACE OF ONE
000600* INBOUND REQUEST; THERE IS NO SCREEN AND NO HTTP RESPONSE.
000610*
000620***************************************************************
000630*    AMENDMENT HISTORY
000640*
000650*      DATE         AUTHOR          DESCRIPTION
000660*
000670*    09/16/91     DMF             INITIAL VERSION -- CANCEL AND
000680*                                UPDATE TRANSACTIONS ONLY.
000690*    04/02/93     JLK             ADDED PAYMENT-NOTIFICATION
000700*                                TRANSACTION AND THE STATUS-
000710*                                MAPPING TABLE IN DB-. TS-0447.
000720*    02/17/98     RVH             Y2K SWEEP -- NO DATE FIELDS
000730*                                MAINTAINED BY THIS PROGRAM,
000740*                                NO CHANGE REQUIRED. TS-0512.
000750*    11/03/00     JLK             CANCEL NOW REJECTS AN ORDER
000760*                                THAT IS NOT STILL PENDING
000770*                                INSTEAD OF FORCING THE STATUS
000780*                                UNCONDITIONALLY. TS-0577.
000790*
000800***************************************************************
000810*    FILES
000820*
000830*    STATCTL  - INPUT     - ONE STATUS TRANSACTION PER RECORD.
000840*    PAYNOTIF - INPUT     - GATEWAY PAYMENT NOTIFICATIONS, READ
000850*                           ONE PER PAYNOTE TRANSACTION.
000860*    ORDRMAST - INPUT/I-O - INDEXED, KEY = ORDER-ID.
000870*
000880***************************************************************
000890*    COPYBOOKS
000900*
000910*    ORDPCP5 - ORDER-REC (ORDRMAST)
000920*    ORDPCP6 - PAYMENT-NOTIFICATION-REC (PAYNOTIF), STATUS-TRANS
000930*              (STATCTL)
000940*
000950***************************************************************
000960*
000970 ENVIRONMENT DIVISION.
000980 CONFIGURATION SECTION.
000990 SPECIAL-NAMES.
001000     C01 IS TOP-OF-FORM
001010     CLASS WS-NUMERIC-CLASS IS '0' THRU '9'
001020     UPSI-0 ON STATUS IS WS-RERUN-SWITCH-ON
001030     UPSI-0 OFF STATUS IS WS-RERUN-SWITCH-OFF.
001040 INPUT-OUTPUT SECTION.
001050 FILE-CONTROL.
001060*
001070     SELECT STATCTL-FILE    ASSIGN TO STATCTL
001080            ACCESS IS SEQUENTIAL
001090            FILE STATUS IS WS-STATCTL-STATUS.
001100*
001110     SELECT PAYNOTIF-FILE   ASSIGN TO PAYNOTIF
001120            ACCESS IS SEQUENTIAL
001130            FILE STATUS IS WS-PAYNOTIF-STATUS.
001140*
001150     SELECT ORDRMAST-FILE   ASSIGN TO ORDRMAST
001160            ORGANIZATION IS INDEXED
001170            ACCESS IS DYNAMIC
001180            RECORD KEY IS OR-ORDER-ID
001190            FILE STATUS IS WS-ORDRMAST-STATUS.
001200*
001210***************************************************************
001220 DATA DIVISION.
001230 FILE SECTION.
001240*
001250 FD  STATCTL-FILE
001260     RECORDING MODE IS F.
001270 01  STATCTL-RECORD.
001280     COPY ORDPCP6.
001290*
001300 FD  PAYNOTIF-FILE
001310     RECORDING MODE IS F.
001320 01  PAYNOTIF-RECORD.
001330     COPY ORDPCP6.
001340*
001350 FD  ORDRMAST-FILE
001360     RECORDING MODE IS F.
001370 01  ORDRMAST-RECORD.
001380     COPY ORDPCP5.
001390*
001400***************************************************************
001410 WORKING-STORAGE SECTION.
001420***************************************************************
001430*
001440*    STORE EYE-CATCHER DETAILS TO AID DUMP READING.
001450*
001460 01  WS-DEBUG-DETAILS.
001470     05  FILLER                     PIC X(32)
001480             VALUE 'ORDP030-------WORKING STORAGE  '.
001490     05  FILLER                     PIC X(08) VALUE SPACES.
001500*
001510 01  WS-FILE-STATUS-FIELDS.
001520     05  WS-STATCTL-STATUS       PIC X(02) VALUE SPACES.
001530     05  WS-PAYNOTIF-STATUS      PIC X(02) VALUE SPACES.
001540     05  WS-ORDRMAST-STATUS      PIC X(02) VALUE SPACES.
001550*
001560 01  WS-SWITCHES.
001570     05  WS-STATCTL-EOF          PIC X(01) VALUE 'N'.
001580         88  WS-NO-MORE-STATCTL      VALUE 'Y'.
001590     05  WS-ORDER-FOUND-SWITCH   PIC X(01) VALUE 'N'.
001600         88  WS-ORDER-WAS-FOUND      VALUE 'Y'.
001605     05  WS-RUN-OK-SWITCH        PIC X(01) VALUE 'Y'.
001606         88  WS-RUN-OK               VALUE 'Y'.
001610     05  WS-RERUN-SWITCH-ON      PIC X(01) VALUE 'N'.
001620     05  WS-RERUN-SWITCH-OFF     PIC X(01) VALUE 'N'.
001630*
001640 01  WS-COUNTERS.
001650     05  WS-STATCTL-RECS-READ    PIC S9(07) COMP VALUE +0.
001660     05  WS-CANCELS-APPLIED      PIC S9(07) COMP VALUE +0.
001670     05  WS-CANCELS-REJECTED     PIC S9(07) COMP VALUE +0.
001680     05  WS-UPDATES-APPLIED      PIC S9(07) COMP VALUE +0.
001690     05  WS-PAYNOTES-APPLIED     PIC S9(07) COMP VALUE +0.
001700     05  WS-PAYNOTES-NOT-MATCHED PIC S9(07) COMP VALUE +0.
001701     05  WS-PAYNOTES-NOT-MATCHED-X REDEFINES
001702                     WS-PAYNOTES-NOT-MATCHED PIC X(04).
001710*
001720*    NOTIFICATION-STATUS-TO-ORDER-STATUS MAPPING TABLE (DB-).
001730*    ANY GATEWAY STATUS NOT PRESENT HERE LEAVES THE ORDER'S
001740*    STATUS UNCHANGED -- SEE DB-MAP-NOTIFICATION-STATUS.
001750*
001760 01  WS-STATUS-MAP-TABLE.                                         TS-0447 
001770     05  FILLER                  PIC X(20) VALUE 'PAID'.
001780     05  FILLER                  PIC X(15) VALUE 'PAID'.
001790     05  FILLER                  PIC X(20) VALUE 'EXPIRED'.
001800     05  FILLER                  PIC X(15) VALUE 'CANCELLED'.
001810     05  FILLER                  PIC X(20) VALUE 'FAILED'.
001820     05  FILLER                  PIC X(15) VALUE 'PAYMENT_FAILED'.
001830     05  FILLER                  PIC X(20) VALUE 'PENDING'.
001840     05  FILLER                  PIC X(15) VALUE 'PENDING'.
001850*
001860 01  WS-STATUS-MAP-TABLE-R REDEFINES WS-STATUS-MAP-TABLE.
001870     05  WS-STATUS-MAP-ENTRY OCCURS 4 TIMES
001880                             INDEXED BY WS-MAP-IX.
001890         10  WS-MAP-GATEWAY-STATUS   PIC X(20).
001900         10  WS-MAP-ORDER-STATUS     PIC X(15).
001910*
001920*    SAVED COPY OF THE CURRENT STATCTL RECORD -- ORDRMAST-RECORD
001930*    AND PAYNOTIF-RECORD BOTH SHARE ORDPCP6'S 01-LEVEL, SO THE
001940*    TRANSACTION FIELDS ARE COPIED HERE BEFORE PAYNOTIF IS READ
001950*    ON A PAYNOTE TRANSACTION.
001960*
001970 01  WS-SAVED-TRANSACTION.
001980     05  WS-SAVED-TRAN-CODE      PIC X(08).
001990     05  WS-SAVED-ORDER-ID       PIC 9(09).
002000     05  WS-SAVED-NEW-STATUS     PIC X(15).
002010     05  FILLER                  PIC X(10) VALUE SPACES.
002011*
002012*    CHARACTER VIEW OF THE SAVED ORDER-ID FOR THE REJECT-LINE
002013*    DISPLAYS -- SAME EYE-CATCHER OVERLAY TRICK USED ON
002014*    WS-CALLS-THIS-RUN IN ORDP020.
002015*
002016 01  WS-SAVED-TRAN-X REDEFINES WS-SAVED-TRANSACTION.
002017     05  WS-SAVED-TRAN-CODE-X    PIC X(08).
002018     05  WS-SAVED-ORDER-ID-X     PIC X(09).
002019     05  FILLER                  PIC X(25).
002020*
002030***************************************************************
002040 PROCEDURE DIVISION.
002050***************************************************************
002060*
002070 ORDP030-MAIN SECTION.
002080*
002090 MAIN-010.
002100     PERFORM 900-OPEN-ALL-FILES.
002110     IF WS-RUN-OK
002120         PERFORM MAIN-020
002130             UNTIL WS-NO-MORE-STATCTL
002140     END-IF.
002150     PERFORM 905-CLOSE-ALL-FILES.
002160     PERFORM 800-DISPLAY-RUN-TOTALS.
002170     GOBACK.
002180*
002190 MAIN-020.
002200     PERFORM 700-READ-STATCTL-FILE.
002210     IF NOT WS-NO-MORE-STATCTL
002220         ADD +1 TO WS-STATCTL-RECS-READ
002230         MOVE ST-TRAN-CODE          TO WS-SAVED-TRAN-CODE
002240         MOVE ST-ORDER-ID           TO WS-SAVED-ORDER-ID
002250         MOVE ST-NEW-STATUS         TO WS-SAVED-NEW-STATUS
002260         EVALUATE TRUE
002270             WHEN ST-TRAN-IS-CANCEL
002280                 PERFORM B-CANCEL-ORDER
002290             WHEN ST-TRAN-IS-UPDATE
002300                 PERFORM C-UPDATE-ORDER-STATUS
002310             WHEN ST-TRAN-IS-PAYNOTE
002320                 PERFORM D-APPLY-PAYMENT-NOTIFICATION             TS-0447 
002330             WHEN OTHER
002340                 DISPLAY 'ORDP030 REJECT - BAD TRAN CODE '
002350                         WS-SAVED-TRAN-CODE
002360         END-EVALUATE
002370     END-IF.
002380*
002390 END-ORDP030-MAIN.
002400     EXIT.
002410     EJECT.
002420*
002430 B-CANCEL-ORDER SECTION.
002440*
002450* A CANCEL TRANSACTION IS ONLY HONOURED WHILE THE ORDER IS
002460* STILL PENDING; ONCE PAID, CANCELLED OR PAYMENT_FAILED IT IS
002470* REJECTED AND LOGGED RATHER THAN FORCED.
002480*
002490 B-010.
002500     MOVE WS-SAVED-ORDER-ID TO OR-ORDER-ID.
002510     PERFORM 750-READ-ORDER-FOR-UPDATE.
002520     IF WS-ORDER-WAS-FOUND
002530         IF OR-STATUS-PENDING                                     TS-0577 
002540             SET OR-STATUS-CANCELLED TO TRUE
002550             REWRITE ORDRMAST-RECORD
002560                 INVALID KEY
002570                     DISPLAY 'ORDP030 ERROR - REWRITE FAILED '
002580                             OR-ORDER-ID
002590             END-REWRITE
002600             ADD +1 TO WS-CANCELS-APPLIED
002610         ELSE
002620             DISPLAY 'ORDP030 REJECT - ORDER NOT PENDING '
002630                     OR-ORDER-ID ' STATUS ' OR-STATUS
002640             ADD +1 TO WS-CANCELS-REJECTED
002650         END-IF
002660     ELSE
002670         DISPLAY 'ORDP030 REJECT - ORDER NOT FOUND '
002680                 WS-SAVED-ORDER-ID
002690         ADD +1 TO WS-CANCELS-REJECTED
002700     END-IF.
002710*
002720 END-B-CANCEL-ORDER.
002730     EXIT.
002740     EJECT.
002750*
002760 C-UPDATE-ORDER-STATUS SECTION.
002770*
002780* AN ADMINISTRATIVE UPDATE TRANSACTION REPLACES THE ORDER'S
002790* STATUS WITH WHATEVER VALUE THE CALLER SUPPLIED, UNCONDITION-
002800* ALLY -- NO PENDING/PAID CHECK IS MADE HERE, UNLIKE B-.
002810*
002820 C-010.
002830     MOVE WS-SAVED-ORDER-ID TO OR-ORDER-ID.
002840     PERFORM 750-READ-ORDER-FOR-UPDATE.
002850     IF WS-ORDER-WAS-FOUND
002860         MOVE WS-SAVED-NEW-STATUS TO OR-STATUS
002870         REWRITE ORDRMAST-RECORD
002880             INVALID KEY
002890                 DISPLAY 'ORDP030 ERROR - REWRITE FAILED '
002900                         OR-ORDER-ID
002910         END-REWRITE
002920         ADD +1 TO WS-UPDATES-APPLIED
002930     ELSE
002940         DISPLAY 'ORDP030 REJECT - ORDER NOT FOUND '
002950                 WS-SAVED-ORDER-ID
002960     END-IF.
002970*
002980 END-C-UPDATE-ORDER-STATUS.
002990     EXIT.
003000     EJECT.
003010*
003020 D-APPLY-PAYMENT-NOTIFICATION SECTION.
003030*
003040* A PAYNOTE TRANSACTION CARRIES NO ORDER-ID OF ITS OWN -- THE
003050* MATCHING ORDER IS FOUND BY ITS XENDIT INVOICE ID, WHICH THE
003060* NOTIFICATION CARRIES AS PN-NOTIFICATION-ID.  THE GATEWAY
003070* STATUS AND, WHEN PRESENT, THE PAYMENT METHOD ARE THEN
003080* APPLIED TO THE MATCHED ORDER.
003090*
003100 D-010.
003110     PERFORM 720-READ-PAYNOTIF-FILE.
003120     IF WS-PAYNOTIF-STATUS = '00'
003130         PERFORM DA-FIND-ORDER-BY-INVOICE
003140         IF WS-ORDER-WAS-FOUND
003150             PERFORM DB-MAP-NOTIFICATION-STATUS
003160             IF PN-PAYMENT-METHOD NOT = SPACES
003170                 MOVE PN-PAYMENT-METHOD TO OR-PAYMENT-METHOD
003180             END-IF
003190             REWRITE ORDRMAST-RECORD
003200                 INVALID KEY
003210                     DISPLAY 'ORDP030 ERROR - REWRITE FAILED '
003220                             OR-ORDER-ID
003230             END-REWRITE
003240             ADD +1 TO WS-PAYNOTES-APPLIED
003250         ELSE
003260             DISPLAY 'ORDP030 REJECT - NO ORDER FOR INVOICE '
003270                     PN-NOTIFICATION-ID
003280             ADD +1 TO WS-PAYNOTES-NOT-MATCHED
003290         END-IF
003300     ELSE
003310         DISPLAY 'ORDP030 ERROR - NO PAYNOTIF RECORD FOR '
003320                 'PAYNOTE TRANSACTION, ORDER ' WS-SAVED-ORDER-ID
003330     END-IF.
003340*
003350 END-D-APPLY-PAYMENT-NOTIFICATION.
003360     EXIT.
003370     EJECT.
003380*
003390 DA-FIND-ORDER-BY-INVOICE SECTION.
003400*
003410* ORDRMAST HAS NO SECONDARY INDEX ON THE INVOICE ID, SO IT IS
003420* FOUND BY A DYNAMIC-ACCESS SEQUENTIAL SCAN FROM THE FRONT OF
003430* THE FILE.  RUN VOLUMES FOR THIS TRANSACTION ARE LOW ENOUGH
003440* THAT A FULL SCAN PER PAYNOTE RECORD IS ACCEPTABLE.
003450*
003460 DA-010.
003470     MOVE 'N' TO WS-ORDER-FOUND-SWITCH.
003480     MOVE ZEROS TO OR-ORDER-ID.
003490     START ORDRMAST-FILE KEY IS NOT LESS THAN OR-ORDER-ID
003500         INVALID KEY
003510             CONTINUE.
003520     IF WS-ORDRMAST-STATUS = '00'
003530         PERFORM DA-020
003540             UNTIL WS-ORDER-WAS-FOUND
003550                OR WS-ORDRMAST-STATUS NOT = '00'
003560     END-IF.
003570*
003580 DA-020.
003590     READ ORDRMAST-FILE NEXT RECORD.
003600     IF WS-ORDRMAST-STATUS = '00'
003610         IF OR-XENDIT-INVOICE-ID = PN-NOTIFICATION-ID
003620             MOVE 'Y' TO WS-ORDER-FOUND-SWITCH
003630         END-IF
003640     END-IF.
003650*
003660 END-DA-FIND-ORDER-BY-INVOICE.
003670     EXIT.
003680     EJECT.
003690*
003700 DB-MAP-NOTIFICATION-STATUS SECTION.
003710*
003720* PN-NOTIF-STATUS IS LOOKED UP IN WS-STATUS-MAP-TABLE.  A
003730* GATEWAY STATUS NOT PRESENT IN THE TABLE LEAVES OR-STATUS
003740* EXACTLY AS IT WAS -- THIS IS DELIBERATE, NOT AN ERROR.  THE
003741* RAW GATEWAY STATUS ITSELF IS ALWAYS RECORDED ON THE ORDER
003742* WHETHER OR NOT IT MAPS TO A KNOWN OR-STATUS VALUE.
003743*                                                                 TS-0447 
003750*
003760 DB-010.
003761     MOVE PN-NOTIF-STATUS TO OR-XENDIT-PAYMENT-STATUS.
003770     SET WS-MAP-IX TO 1.
003780     SEARCH WS-STATUS-MAP-ENTRY
003790         AT END
003800             DISPLAY 'ORDP030 NOTE - UNMAPPED GATEWAY STATUS '
003810                     PN-NOTIF-STATUS ' ORDER ' OR-ORDER-ID
003820         WHEN WS-MAP-GATEWAY-STATUS(WS-MAP-IX) = PN-NOTIF-STATUS
003830             MOVE WS-MAP-ORDER-STATUS(WS-MAP-IX) TO OR-STATUS.
003840*
003850 END-DB-MAP-NOTIFICATION-STATUS.
003860     EXIT.
003870     EJECT.
003880*
003890 700-READ-STATCTL-FILE SECTION.
003900*
003910 700-010.
003920     READ STATCTL-FILE
003930         AT END MOVE 'Y' TO WS-STATCTL-EOF.
003940     EVALUATE WS-STATCTL-STATUS
003950         WHEN '00'
003960             CONTINUE
003970         WHEN '10'
003980             MOVE 'Y' TO WS-STATCTL-EOF
003990         WHEN OTHER
004000             DISPLAY 'ORDP030 ERROR ON STATCTL READ. RC = '
004010                     WS-STATCTL-STATUS
004020             MOVE 'Y' TO WS-STATCTL-EOF
004030     END-EVALUATE.
004040*
004050 END-700-READ-STATCTL-FILE.
004060     EXIT.
004070     EJECT.
004080*
004090 720-READ-PAYNOTIF-FILE SECTION.
004100*
004110 720-010.
004120     READ PAYNOTIF-FILE
004130         AT END MOVE '10' TO WS-PAYNOTIF-STATUS.
004140*
004150 END-720-READ-PAYNOTIF-FILE.
004160     EXIT.
004170     EJECT.
004180*
004190 750-READ-ORDER-FOR-UPDATE SECTION.
004200*
004210 750-010.
004220     MOVE 'N' TO WS-ORDER-FOUND-SWITCH.
004230     READ ORDRMAST-FILE
004240         KEY IS OR-ORDER-ID
004250         INVALID KEY
004260             CONTINUE.
004270     IF WS-ORDRMAST-STATUS = '00'
004280         MOVE 'Y' TO WS-ORDER-FOUND-SWITCH
004290     END-IF.
004300*
004310 END-750-READ-ORDER-FOR-UPDATE.
004320     EXIT.
004330     EJECT.
004340*
004350 800-DISPLAY-RUN-TOTALS SECTION.
004360*
004370 800-010.
004380     DISPLAY 'ORDP030 CONTROL TOTALS ----------------------'.
004390     DISPLAY '  TRANSACTIONS READ  . . . . . . '
004391             WS-STATCTL-RECS-READ.
004400     DISPLAY '  CANCELS APPLIED  . . . . . . . '
004401             WS-CANCELS-APPLIED.
004410     DISPLAY '  CANCELS REJECTED  . . . . . . '
004411             WS-CANCELS-REJECTED.
004420     DISPLAY '  STATUS UPDATES APPLIED . . . . '
004421             WS-UPDATES-APPLIED.
004430     DISPLAY '  PAYMENT NOTIFICATIONS APPLIED  '
004431             WS-PAYNOTES-APPLIED.
004440     DISPLAY '  PAYMENT NOTIFICATIONS UNMATCHED'
004450             WS-PAYNOTES-NOT-MATCHED.
004460*
004470 END-800-DISPLAY-RUN-TOTALS.
004480     EXIT.
004490     EJECT.
004500*
004510 900-OPEN-ALL-FILES SECTION.
004520*
004530 900-010.
004540     MOVE 'Y' TO WS-RUN-OK-SWITCH.
004550     OPEN INPUT STATCTL-FILE
004560          INPUT PAYNOTIF-FILE
004570          I-O   ORDRMAST-FILE.
004580     IF WS-STATCTL-STATUS NOT = '00'
004590         DISPLAY 'ORDP030 ERROR OPENING STATCTL. RC = '
004600                 WS-STATCTL-STATUS
004610         MOVE 'N' TO WS-RUN-OK-SWITCH
004620     END-IF.
004630     IF WS-ORDRMAST-STATUS NOT = '00'
004640         DISPLAY 'ORDP030 ERROR OPENING ORDRMAST. RC = '
004650                 WS-ORDRMAST-STATUS
004660         MOVE 'N' TO WS-RUN-OK-SWITCH
004670     END-IF.
004680*
004690 END-900-OPEN-ALL-FILES.
004700     EXIT.
004710     EJECT.
004720*
004730 905-CLOSE-ALL-FILES SECTION.
004740*
004750 905-010.
004760     CLOSE STATCTL-FILE
004770           PAYNOTIF-FILE
004780           ORDRMAST-FILE.
004790*
004800 END-905-CLOSE-ALL-FILES.
004810     EXIT.
004820*
004830* END OF PROGRAM ORDP030
