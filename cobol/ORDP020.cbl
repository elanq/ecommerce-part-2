000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDP020.
000300 AUTHOR.        J L KOWALSKI.
000310 INSTALLATION.  MERCH-DATA CENTER.
000320 DATE-WRITTEN.  MAY 1990.
000330 DATE-COMPILED.
000340 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000350*
000360*-------------------------------------------------------------*
000370*                                                              *
000380*               @BANNER_START@                                *
000390*      ORDP020.CBL                                             *
000400*      Order Settlement Batch Suite                            *
000410*                                                              *
000420*  Element of the Order Checkout / Settlement batch subsystem  *
000430*               @BANNER_END@                                  *
000440*                                                              *
000450*-------------------------------------------------------------*
000460*
000470***************************************************************
000480*
000490*    DESCRIPTION
000500*
000510* SUBROUTINE TO RATE ONE ORDER ITEM'S SHIPPING FEE.
000520*   - CALLED BY PROGRAM ORDP010, ONCE PER ORDER ITEM.
000530*
000540* THE FEE IS LOOKED UP IN A SMALL, HARD-CODED ZONE TABLE KEYED
000550* ON THE FIRST CHARACTER OF THE FROM-CITY AND TO-CITY CODES,
000560* THEN SCALED BY THE ITEM'S SHIPPED WEIGHT.  THIS STANDS IN FOR
000570* THE CARRIER-RATE LOOKUP THIS SHOP USED TO GET FROM AN OUTSIDE
000580* SERVICE; THAT INTERFACE IS NOT PART OF THIS BATCH SUITE.  IF
000590* THE CARRIER TABLE IS EVER RESTORED IT PLUGS IN RIGHT HERE
000600* WITHOUT ANY CHANGE TO ORDP010.
000610*
000620***************************************************************
000630*    AMENDMENT HISTORY
000640*
000650*      DATE       AUTHOR    DESCRIPTION
000660*
000670*    05/23/90     JLK       INITIAL VERSION -- SPLIT OUT OF
000680*                          ORDP010 SO THE ZONE TABLE COULD BE
000690*                          MAINTAINED SEPARATELY. TS-0388.
000700*    02/04/91     JLK       ADDED ZONE 'C' (OVERSEAS) AT A
000710*                          FLAT SURCHARGE RATE. TS-0401.
000720*    02/17/98     JLK       Y2K SWEEP -- NO DATE FIELDS IN THIS
000730*                          PROGRAM, NO CHANGE REQUIRED. TS-0512.
000740*    08/30/02     RVH       MINIMUM FEE FLOOR ADDED SO A
000750*                          FRACTIONAL-GRAM ITEM DOES NOT PRICE
000760*                          OUT AT ZERO SHIPPING. TS-0655.
000770*
000780***************************************************************
000790*    LINKAGE
000800*
000810*    PARAMETER 1 (ONLY): SR-RATE-PARMS (COPYBOOK ORDPCP7).
000820*      SR-RATE-REQUEST IN, SR-RATE-RESPONSE (REDEFINES THE
000830*      SAME BYTES) OUT -- SEE ORDPCP7 FOR THE LAYOUT.
000840*
000850***************************************************************
000860*
000870 ENVIRONMENT DIVISION.
000880 CONFIGURATION SECTION.
000890 SPECIAL-NAMES.
000900     C01 IS TOP-OF-FORM
000910     CLASS WS-ZONE-CLASS IS 'A' THRU 'Z'
000920     UPSI-0 ON STATUS IS WS-RERUN-SWITCH-ON
000930     UPSI-0 OFF STATUS IS WS-RERUN-SWITCH-OFF.
000940 INPUT-OUTPUT SECTION.
000950*
000960***************************************************************
000970 DATA DIVISION.
000980 WORKING-STORAGE SECTION.
000990*
001000 01  WS-DEBUG-DETAILS.
001010     05  FILLER                     PIC X(32)
001020             VALUE 'ORDP020-------WORKING STORAGE  '.
001030     05  FILLER                     PIC X(08) VALUE SPACES.
001040*
001050 01  WS-SWITCHES.
001060     05  WS-RERUN-SWITCH-ON      PIC X(01) VALUE 'N'.
001070     05  WS-RERUN-SWITCH-OFF     PIC X(01) VALUE 'N'.
001080*
001090*    ZONE TABLE.  ZONE IS DECIDED FROM THE FIRST CHARACTER OF
001100*    THE FROM/TO CITY CODES: SAME FIRST CHARACTER = LOCAL
001110*    (ZONE A), DIFFERENT BUT BOTH DOMESTIC = REGIONAL (ZONE B),
001120*    EITHER CODE STARTING '9' = OVERSEAS (ZONE C).  RATE-PER-
001130*    GRAM AND FLAT-FEE ARE COMBINED IN 200-.
001140*
001150 01  WS-ZONE-TABLE.
001160     05  FILLER                  PIC X(01) VALUE 'A'.
001170     05  FILLER                  PIC S9(03)V99 COMP-3 VALUE 5.00.
001180     05  FILLER                  PIC S9(05)V99999 COMP-3
001190                                 VALUE .00050.
001200     05  FILLER                  PIC X(01) VALUE 'B'.
001210     05  FILLER                  PIC S9(03)V99 COMP-3 VALUE 12.00.
001220     05  FILLER                  PIC S9(05)V99999 COMP-3
001230                                 VALUE .00120.
001240     05  FILLER                  PIC X(01) VALUE 'C'.
001250     05  FILLER                  PIC S9(03)V99 COMP-3 VALUE 40.00.
001260     05  FILLER                  PIC S9(05)V99999 COMP-3
001270                                 VALUE .00300.
001280*
001290 01  WS-ZONE-TABLE-R REDEFINES WS-ZONE-TABLE.
001300     05  WS-ZONE-ENTRY OCCURS 3 TIMES
001310                       INDEXED BY WS-ZONE-IX.
001320         10  WS-ZONE-CODE            PIC X(01).
001330         10  WS-ZONE-FLAT-FEE        PIC S9(03)V99 COMP-3.
001340         10  WS-ZONE-RATE-PER-GRAM   PIC S9(05)V99999 COMP-3.
001350*
001360 01  WS-WORK-FIELDS.
001370     05  WS-THIS-ZONE            PIC X(01) VALUE 'A'.
001380     05  WS-ZONE-FOUND-SWITCH    PIC X(01) VALUE 'N'.
001390         88  WS-ZONE-WAS-FOUND      VALUE 'Y'.
001400     05  WS-COMPUTED-FEE         PIC S9(09)V99 COMP-3 VALUE +0.
001410     05  FILLER                  PIC X(10) VALUE SPACES.
001420*
001430 77  WS-MINIMUM-FEE              PIC S9(03)V99 COMP-3 VALUE 2.50. TS-0655 
001440*
001445*    WS-CALLS-THIS-RUN IS KEPT SHORT AND COMP FOR THE ADD IN
001446*    000-MAIN; WS-CALLS-THIS-RUN-X OVERLAYS THE SAME TWO BYTES
001447*    FOR A HEX LOOK IN A DUMP, THE SAME TRICK THIS SHOP USES ON
001448*    EIBFN IN THE CICS SUITE.
001449*
001450 01  WS-CALLS-THIS-RUN           PIC S9(04) COMP VALUE +0.
001451 01  WS-CALLS-THIS-RUN-X REDEFINES WS-CALLS-THIS-RUN
001452                                 PIC X(02).
001453*
001460***************************************************************
001470 LINKAGE SECTION.
001480*
001490 01  SR-RATE-PARMS.
001500     COPY ORDPCP7.
001510*
001520***************************************************************
001530 PROCEDURE DIVISION USING SR-RATE-PARMS.
001540***************************************************************
001550*
001560 000-MAIN.
001570     ADD +1 TO WS-CALLS-THIS-RUN.
001580     PERFORM 100-DECIDE-ZONE.
001590     PERFORM 200-COMPUTE-FEE.
001600     GOBACK.
001610*
001620 100-DECIDE-ZONE.
001630*
001640*    ZONE DECISION -- OVERSEAS BEATS LOCAL/REGIONAL, SO IT IS
001650*    TESTED FIRST.
001660*
001670     IF SR-FROM-CITY-CODE(1:1) = '9'
001680        OR SR-TO-CITY-CODE(1:1) = '9'
001690         MOVE 'C' TO WS-THIS-ZONE                                 TS-0401 
001700     ELSE
001710         IF SR-FROM-CITY-CODE(1:1) = SR-TO-CITY-CODE(1:1)
001720             MOVE 'A' TO WS-THIS-ZONE
001730         ELSE
001740             MOVE 'B' TO WS-THIS-ZONE
001750         END-IF
001760     END-IF.
001770*
001780 200-COMPUTE-FEE.
001790*
001800*    SEARCH THE ZONE TABLE FOR WS-THIS-ZONE AND SCALE THE
001810*    ZONE'S FLAT FEE BY THE ITEM'S TOTAL SHIPPED WEIGHT.  A
001820*    FEE BELOW WS-MINIMUM-FEE IS RAISED TO THE FLOOR SO A
001830*    FRACTIONAL-GRAM ITEM NEVER SHIPS FREE.
001840*
001850     MOVE 'N' TO WS-ZONE-FOUND-SWITCH.
001860     SET WS-ZONE-IX TO 1.
001870     SEARCH WS-ZONE-ENTRY
001880         AT END
001890             MOVE 'A' TO WS-THIS-ZONE
001900             SET WS-ZONE-IX TO 1
001910         WHEN WS-ZONE-CODE(WS-ZONE-IX) = WS-THIS-ZONE
001920             MOVE 'Y' TO WS-ZONE-FOUND-SWITCH.
001930*
001940     COMPUTE WS-COMPUTED-FEE ROUNDED =
001950             WS-ZONE-FLAT-FEE(WS-ZONE-IX)
001960             + (SR-TOTAL-WEIGHT-GRAMS *
001970                WS-ZONE-RATE-PER-GRAM(WS-ZONE-IX)).
001980*
001990     IF WS-COMPUTED-FEE < WS-MINIMUM-FEE                          TS-0655 
002000         MOVE WS-MINIMUM-FEE TO WS-COMPUTED-FEE
002010     END-IF.
002020*
002030     MOVE WS-COMPUTED-FEE TO SR-SHIPPING-FEE.
002040*
002050* END OF PROGRAM ORDP020
